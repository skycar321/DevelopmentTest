000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMQP300.                                                     
000300 AUTHOR. R J TANAKA.                                                      
000400 INSTALLATION. KT WIRELESS BATCH SYSTEMS.                                 
000500 DATE-WRITTEN. 04/02/97.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. KT WIRELESS BATCH SYSTEMS - INTERNAL USE ONLY.                 
000800* REMARKS. WMQP300 - BRMS-INSERT-STEP.  COPIES EVERY ROW                  
000900*          STAGED BY THE SLAVE STEP FROM RESULT-STAGING-OUT               
001000*          INTO RESULT-PERM-OUT, THE PERMANENT RESULT FILE.               
001100******************************************************************        
001200*                       PROGRAM PURPOSE                                   
001300******************************************************************        
001400*  THE ORIGINATING JOB'S PERMANENT-INSERT STEP COPIES THE                 
001500*  STAGING TABLE INTO THE PERMANENT WLESS_MABC_QAT_CPLY_PERP              
001600*  TABLE WITH ONE SET-BASED SQL STATEMENT.  ON THIS PLATFORM              
001700*  RESULT-STAGING-OUT AND RESULT-PERM-OUT ARE BOTH FLAT                   
001800*  FILES, SO THE COPY IS A STRAIGHT READ/WRITE PASS.                      
001900******************************************************************        
002000*                    COMPILATION OPTIONS                                  
002100******************************************************************        
002200*   COBOL II                                                              
002300******************************************************************        
002400*                       CHANGE LOG                                        
002500*----------------------------------------------------------------*        
002600*  TAG     DATE        INIT  DESCRIPTION                                  
002700*----------------------------------------------------------------*        
002800*  Q40217  1997-04-02  RJT   ORIGINAL BRMS-INSERT-STEP            Q40217  
002900*  Q51103  1998-06-19  RJT   ROW-COUNT TRACE ADDED TO THE         Q51103  
003000*                            JOBLOG AT CLOSE, OPS WANTED TO       Q51103  
003100*                            CONFIRM STAGING/PERM ROW COUNTS      Q51103  
003200*                            MATCHED WITHOUT A SEPARATE JOB       Q51103  
003300*  Q61805  1999-02-26  LMH   Y2K -- NO DATE FIELDS MOVED BY       Q61805  
003400*                            THIS PROGRAM, REVIEWED/NO            Q61805  
003500*                            CHANGE NEEDED                        Q61805  
003600*  WB2K04  2001-02-08  DKS   NO FUNCTIONAL CHANGE -- REVIEWED     WB2K04  
003700*                            ALONGSIDE THE WMQP200 RSLT           WB2K04  
003800*                            LAYOUT WIDENING, NONE NEEDED         WB2K04  
003900*                            HERE SINCE THE RECORD IS COPIED      WB2K04  
004000*                            VERBATIM                             WB2K04  
004100*----------------------------------------------------------------*        
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-370.                                                
004600 OBJECT-COMPUTER. IBM-370.                                                
004700 SPECIAL-NAMES. C01 IS TOP-OF-FORM                                        
004800                UPSI-0 IS UPSI-RERUN-SWITCH                               
004900                    ON STATUS IS RERUN-REQUESTED                          
005000                    OFF STATUS IS NOT-A-RERUN                             
005100                CLASS WMQ-NUMERIC IS '0123456789'.                        
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT RESULT-STAGING-FILE ASSIGN TO RSLTSTG                         
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS IS WS-STG-FILE-STATUS.                               
005800     SELECT RESULT-PERM-FILE ASSIGN TO RSLTPERM                           
005900         ORGANIZATION IS SEQUENTIAL                                       
006000         FILE STATUS IS WS-PERM-FILE-STATUS.                              
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 FD  RESULT-STAGING-FILE                                                  
006600     LABEL RECORDS ARE STANDARD.                                          
006700     COPY WMQRSLT.                                                        
006800                                                                          
006900 FD  RESULT-PERM-FILE                                                     
007000     LABEL RECORDS ARE STANDARD.                                          
007100*----------------------------------------------------------------*        
007200*  KEY-FIELD VIEW OF THE RECORD, FOR THE JOBLOG TRACE IN                  
007300*  3000-COPY-ONE-ROW -- THE FULL RULE-WLESS-CHK-RESLT-ITEM                
007400*  LAYOUT LIVES IN WMQRSLT, NOT DUPLICATED HERE                           
007500*----------------------------------------------------------------*        
007600 01  PERM-RESULT-FIELDS.                                                  
007700     05  PR-SVC-CONT-ID              PIC X(10).                           
007800     05  PR-RULE-CODE                PIC X(08).                           
007900     05  FILLER                      PIC X(206).                          
008000                                                                          
008100 01  PERM-RESULT-RECORD REDEFINES                                         
008200            PERM-RESULT-FIELDS           PIC X(224).                      
008300                                                                          
008400 WORKING-STORAGE SECTION.                                                 
008500 01  WS-FILE-STATUSES.                                                    
008600     05  WS-STG-FILE-STATUS          PIC XX.                              
008700     05  WS-PERM-FILE-STATUS         PIC XX.                              
008800     05  FILLER                      PIC X(04).                           
008900                                                                          
009000 01  WS-COPY-CONTROL.                                                     
009100     05  WS-STG-EOF-SW               PIC X(01)                            
009200                                      VALUE 'N'.                          
009300         88  WS-STG-EOF                    VALUE 'Y'.                     
009400     05  WS-ROWS-COPIED              PIC 9(09) COMP                       
009500                                      VALUE ZERO.                         
009600     05  WS-ROWS-COPIED-X REDEFINES                                       
009700                WS-ROWS-COPIED           PIC X(04).                       
009800     05  WS-ROWS-COPIED-EDIT         PIC ZZZ,ZZZ,ZZ9.                     
009900     05  FILLER                      PIC X(05).                           
010000                                                                          
010100 LINKAGE SECTION.                                                         
010200     COPY WMQCOMM.                                                        
010300                                                                          
010400 PROCEDURE DIVISION USING CA-WMQ-CALL-AREA.                               
010500                                                                          
010600 0000-MAINLINE SECTION.                                                   
010700                                                                          
010800     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
010900                                                                          
011000     PERFORM 2000-READ-ONE-STAGING-ROW THRU 2000-EXIT.                    
011100     PERFORM 3000-COPY-ONE-ROW THRU 3000-EXIT                             
011200         UNTIL WS-STG-EOF.                                                
011300                                                                          
011400     MOVE WS-ROWS-COPIED TO WS-ROWS-COPIED-EDIT.                          
011500     DISPLAY 'WMQP300 - ' WS-ROWS-COPIED-EDIT                             
011600              ' ROW(S) COPIED TO RESULT-PERM-OUT'.                        
011700                                                                          
011800     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.                             
011900                                                                          
012000     GOBACK.                                                              
012100                                                                          
012200 0000-EXIT.                                                               
012300     EXIT.                                                                
012400                                                                          
012500*----------------------------------------------------------------*        
012600*  OPEN THE STAGING INPUT AND THE PERMANENT OUTPUT                        
012700*----------------------------------------------------------------*        
012800 1000-OPEN-FILES SECTION.                                                 
012900                                                                          
013000     OPEN INPUT RESULT-STAGING-FILE.                                      
013100     OPEN OUTPUT RESULT-PERM-FILE.                                        
013200                                                                          
013300 1000-EXIT.                                                               
013400     EXIT.                                                                
013500                                                                          
013600*----------------------------------------------------------------*        
013700*  ONE STAGING ROW                                                        
013800*----------------------------------------------------------------*        
013900 2000-READ-ONE-STAGING-ROW SECTION.                                       
014000                                                                          
014100     READ RESULT-STAGING-FILE                                             
014200         AT END                                                           
014300             MOVE 'Y' TO WS-STG-EOF-SW                                    
014400     END-READ.                                                            
014500                                                                          
014600 2000-EXIT.                                                               
014700     EXIT.                                                                
014800                                                                          
014900*----------------------------------------------------------------*        
015000*  COPY ONE ROW VERBATIM -- RESULT-PERM-OUT HAS THE SAME                  
015100*  LAYOUT AS RESULT-STAGING-OUT (RULE-WLESS-CHK-RESLT-ITEM)               
015200*----------------------------------------------------------------*        
015300 3000-COPY-ONE-ROW SECTION.                                               
015400                                                                          
015500     MOVE RR-WLESS-CHK-RESLT-ITEM TO PERM-RESULT-RECORD.                  
015600     WRITE PERM-RESULT-RECORD.                                            
015700     ADD 1 TO WS-ROWS-COPIED.                                             
015800                                                                          
015900     PERFORM 2000-READ-ONE-STAGING-ROW THRU 2000-EXIT.                    
016000                                                                          
016100 3000-EXIT.                                                               
016200     EXIT.                                                                
016300                                                                          
016400*----------------------------------------------------------------*        
016500*  CLOSE EVERYTHING                                                       
016600*----------------------------------------------------------------*        
016700 9000-CLOSE-FILES SECTION.                                                
016800                                                                          
016900     CLOSE RESULT-STAGING-FILE.                                           
017000     CLOSE RESULT-PERM-FILE.                                              
017100                                                                          
017200 9000-EXIT.                                                               
017300     EXIT.                                                                
