000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMQP400.                                                     
000300 AUTHOR. R J TANAKA.                                                      
000400 INSTALLATION. KT WIRELESS BATCH SYSTEMS.                                 
000500 DATE-WRITTEN. 04/02/97.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. KT WIRELESS BATCH SYSTEMS - INTERNAL USE ONLY.                 
000800* REMARKS. WMQP400 - AFTER-STEP.  FINAL ACCOUNTING, THE                   
000900*          RUN-END WORK-HISTORY LINE, AND THE MONTH-BOUNDARY              
001000*          COMPANION-JOB NOTE.  RUNS ON EVERY PATH, PASS OR               
001100*          FAIL -- SEE WMQP000 Q70928.                                    
001200******************************************************************        
001300*                       PROGRAM PURPOSE                                   
001400******************************************************************        
001500*  RE-CHECKS THE RE-EXECUTION GUARD (THE SAME TEST PRE-STEP               
001600*  MADE), COUNTS THE ROWS THIS RUN LEFT IN RESULT-PERM-OUT,               
001700*  SETS CA-SUCCESS-YN, WRITES THE CLOSING WORK-HISTORY LINE,              
001800*  AND ON THE 1ST OR 2ND OF THE MONTH FLAGS THE RUN AS A                  
001900*  MONTH-BOUNDARY RUN FOR THE COMPANION RECONCILIATION JOB.               
002000*  A ZERO ROW COUNT DOES NOT FAIL THE RUN -- EXEC-RST STAYS               
002100*  Success, ONLY CA-SUCCESS-YN IS FORCED TO N.  ALSO REWRITES             
002200*  THE RE-EXECUTION-ALLOWED FLAG AND EXEC-RST BACK ONTO THE               
002300*  JOB-PARAMETER CARD FOR THE NEXT RUN, AND EDITS RESULT-COUNT            
002400*  WITH COMMAS FOR THE FAILURE-ALERT LOG LINE.  THE ACTUAL                
002500*  SMS NOTIFICATION CHANNEL IS OUT OF SCOPE ON THIS                       
002600*  PLATFORM -- THIS STEP ONLY LOGS THAT ONE IS OWED.                      
002700******************************************************************        
002800*                    COMPILATION OPTIONS                                  
002900******************************************************************        
003000*   COBOL II                                                              
003100******************************************************************        
003200*                       CHANGE LOG                                        
003300*----------------------------------------------------------------*        
003400*  TAG     DATE        INIT  DESCRIPTION                                  
003500*----------------------------------------------------------------*        
003600*  Q40217  1997-04-02  RJT   ORIGINAL AFTER-STEP                  Q40217  
003700*  Q70311  1997-12-08  RJT   ADDED THE MONTH-BOUNDARY CHECK       Q70311  
003800*                            AGAINST CA-PARAM1-DD                 Q70311  
003900*  Q51103  1998-06-19  RJT   ZERO-ROW RESULT NO LONGER FAILS      Q51103  
004000*                            THE RUN -- EXEC-RST STAYS            Q51103  
004100*                            Success, CA-SUCCESS-YN SET TO        Q51103  
004200*                            N INSTEAD.  RISK DEPT WANTS A        Q51103  
004300*                            DISTINCTION BETWEEN 'RAN WITH        Q51103  
004400*                            NOTHING TO DO' AND 'RAN AND          Q51103  
004500*                            FAILED'                              Q51103  
004600*  Q61805  1999-02-26  LMH   Y2K -- CA-PARAM1-DD IS 2-DIGIT       Q61805  
004700*                            DAY-OF-MONTH, NOT A YEAR,            Q61805  
004800*                            REVIEWED/NO CHANGE NEEDED            Q61805  
004900*  WB2K04  2001-02-08  DKS   COMPANION-JOB RESET IS STILL A       WB2K04  
005000*                            MANUAL OPS STEP -- SEE WMQP000       WB2K04  
005100*                            CHANGE LOG, NO AUTOMATION ADDED      WB2K04  
005200*  Q91127  2001-11-14  DKS   AUDIT FINDING -- THE RE-EXEC         Q91127  
005300*                            FLAG AND EXEC-RST WERE NEVER         Q91127  
005400*                            WRITTEN BACK TO PARMCARD, SO         Q91127  
005500*                            NEXT RUN ALWAYS SAW STALE            Q91127  
005600*                            VALUES.  OPENS PARMCARD I-O          Q91127  
005700*                            AND REWRITES IT HERE.  ALSO          Q91127  
005800*                            WIRED UP CA-RESULT-COUNT-EDIT        Q91127  
005900*                            (DECLARED SINCE Q40217, NEVER        Q91127  
006000*                            USED) AND FIXED THE FAILURE          Q91127  
006100*                            MESSAGE TEXT TO MATCH THE            Q91127  
006200*                            OPS RUNBOOK WORDING                  Q91127  
006300*----------------------------------------------------------------*        
006400                                                                          
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER. IBM-370.                                                
006800 OBJECT-COMPUTER. IBM-370.                                                
006900 SPECIAL-NAMES. C01 IS TOP-OF-FORM                                        
007000                UPSI-0 IS UPSI-RERUN-SWITCH                               
007100                    ON STATUS IS RERUN-REQUESTED                          
007200                    OFF STATUS IS NOT-A-RERUN                             
007300                CLASS WMQ-NUMERIC IS '0123456789'.                        
007400                                                                          
007500 INPUT-OUTPUT SECTION.                                                    
007600 FILE-CONTROL.                                                            
007700     SELECT PARM-CARD-FILE ASSIGN TO PARMCARD                             
007800         ORGANIZATION IS SEQUENTIAL                                       
007900         FILE STATUS IS WS-PARM-FILE-STATUS.                              
008000     SELECT RESULT-PERM-FILE ASSIGN TO RSLTPERM                           
008100         ORGANIZATION IS SEQUENTIAL                                       
008200         FILE STATUS IS WS-PERM-FILE-STATUS.                              
008300     SELECT WORK-HISTORY-FILE ASSIGN TO WKHSOUT                           
008400         ORGANIZATION IS SEQUENTIAL                                       
008500         FILE STATUS IS WS-WKHS-FILE-STATUS.                              
008600                                                                          
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900                                                                          
009000*----------------------------------------------------------------*        
009100*  Q91127 - SAME ONE-CARD LAYOUT WMQP100 READS.  AFTER-STEP               
009200*  OPENS THIS I-O AND REWRITES IT WITH THE FINAL                          
009300*  RE-EXEC-POSBL-YN/EXEC-RST -- SEE 3700-PERSIST-JOB-                     
009400*  PARAMETERS                                                             
009500*----------------------------------------------------------------*        
009600 FD  PARM-CARD-FILE                                                       
009700     LABEL RECORDS ARE STANDARD                                           
009800     RECORD CONTAINS 80 CHARACTERS.                                       
009900 01  PARM-CARD-RECORD.                                                    
010000     05  PC-BATCH-ID                 PIC X(08).                           
010100     05  PC-PARAM1                   PIC X(08).                           
010200     05  PC-CHK-SCOPE-VAL            PIC X(10).                           
010300     05  PC-RE-EXEC-POSBL-YN         PIC X(01).                           
010400     05  PC-EXEC-RST                 PIC X(10).                           
010500     05  FILLER                      PIC X(43).                           
010600                                                                          
010700 FD  RESULT-PERM-FILE                                                     
010800     LABEL RECORDS ARE STANDARD.                                          
010900     COPY WMQRSLT.                                                        
011000                                                                          
011100 FD  WORK-HISTORY-FILE                                                    
011200     LABEL RECORDS ARE STANDARD.                                          
011300     COPY WMQWKHS.                                                        
011400                                                                          
011500 WORKING-STORAGE SECTION.                                                 
011600*----------------------------------------------------------------*        
011700*  Q91127 - FAILURE-ALERT LOG LINE IDENTIFICATION -- THE JOB'S            
011800*  DISPLAY NAME IS A FIXED LITERAL, NOT A PARMCARD FIELD                  
011900*----------------------------------------------------------------*        
012000 77  WS-JOB-DISPLAY-NAME             PIC X(30) VALUE                      
012100                'WLESS MABC QAT CPLY ABC CHECK'.                          
012200                                                                          
012300 01  WS-FILE-STATUSES.                                                    
012400     05  WS-PARM-FILE-STATUS         PIC XX.                              
012500     05  WS-PERM-FILE-STATUS         PIC XX.                              
012600     05  WS-WKHS-FILE-STATUS         PIC XX.                              
012700     05  FILLER                      PIC X(02).                           
012800                                                                          
012900*----------------------------------------------------------------*        
013000*  ROW-COUNT WORK -- COUNTS RESULT-PERM-OUT FOR CA-RESULT-                
013100*  COUNT.  THE FILE HOLDS ONLY THIS RUN'S ROWS SINCE                      
013200*  WMQP300 OPENS IT OUTPUT (NOT EXTEND) EACH RUN, SO A                    
013300*  STRAIGHT RECORD COUNT NEEDS NO FURTHER FILTERING                       
013400*----------------------------------------------------------------*        
013500 01  WS-COUNT-WORK.                                                       
013600     05  WS-PERM-EOF-SW              PIC X(01)                            
013700                                      VALUE 'N'.                          
013800         88  WS-PERM-EOF                   VALUE 'Y'.                     
013900     05  WS-ROW-TALLY                PIC 9(09) COMP                       
014000                                      VALUE ZERO.                         
014100     05  WS-ROW-TALLY-X REDEFINES                                         
014200                WS-ROW-TALLY             PIC X(04).                       
014300     05  FILLER                      PIC X(05).                           
014400                                                                          
014500*----------------------------------------------------------------*        
014600*  Q70311 - MONTH-BOUNDARY WORK                                           
014700*----------------------------------------------------------------*        
014800 01  WS-MONTH-BOUNDARY-WORK.                                              
014900     05  WS-PARAM1-DD-NUM            PIC 9(02).                           
015000     05  WS-PARAM1-DD-NUM-X REDEFINES                                     
015100                WS-PARAM1-DD-NUM         PIC XX.                          
015200     05  FILLER                      PIC X(04).                           
015300                                                                          
015400 LINKAGE SECTION.                                                         
015500     COPY WMQCOMM.                                                        
015600                                                                          
015700 PROCEDURE DIVISION USING CA-WMQ-CALL-AREA.                               
015800                                                                          
015900 0000-MAINLINE SECTION.                                                   
016000                                                                          
016100     PERFORM 1000-VALIDATE-RE-EXEC-GUARD THRU 1000-EXIT.                  
016200                                                                          
016300     IF NOT CA-EXEC-RST-FAIL                                              
016400         PERFORM 2000-COUNT-RESULT-ROWS THRU 2000-EXIT                    
016500         PERFORM 3000-DETERMINE-SUCCESS THRU 3000-EXIT                    
016600     ELSE                                                                 
016700         MOVE ZERO TO CA-RESULT-COUNT                                     
016800         SET CA-SUCCESS-N TO TRUE                                         
016900     END-IF.                                                              
017000                                                                          
017100     PERFORM 3500-SET-RE-EXEC-FLAG THRU 3500-EXIT.                        
017200     PERFORM 3600-FORMAT-RESULT-COUNT THRU 3600-EXIT.                     
017300     PERFORM 3700-PERSIST-JOB-PARAMETERS THRU 3700-EXIT.                  
017400     PERFORM 4000-WRITE-FINAL-HISTORY THRU 4000-EXIT.                     
017500                                                                          
017600     IF CA-SUCCESS-N                                                      
017700         PERFORM 4500-LOG-FAILURE-ALERT THRU 4500-EXIT                    
017800     END-IF.                                                              
017900                                                                          
018000     PERFORM 5000-MONTH-BOUNDARY-CHECK THRU 5000-EXIT.                    
018100                                                                          
018200     GOBACK.                                                              
018300                                                                          
018400 0000-EXIT.                                                               
018500     EXIT.                                                                
018600                                                                          
018700*----------------------------------------------------------------*        
018800*  RE-VERIFY THE RE-EXECUTION GUARD PRE-STEP ALREADY CHECKED              
018900*  -- A DEFENSIVE RE-CHECK, NOT A NEW RULE                                
019000*----------------------------------------------------------------*        
019100 1000-VALIDATE-RE-EXEC-GUARD SECTION.                                     
019200                                                                          
019300     IF NOT CA-EXEC-RST-FAIL                                              
019400         IF CA-PARAM1-R NOT = SPACES                                      
019500            AND CA-RE-EXEC-POSBL-N                                        
019600             MOVE 'Fail' TO CA-EXEC-RST                                   
019700         END-IF                                                           
019800     END-IF.                                                              
019900                                                                          
020000 1000-EXIT.                                                               
020100     EXIT.                                                                
020200                                                                          
020300*----------------------------------------------------------------*        
020400*  COUNT WHAT WMQP300 LEFT IN RESULT-PERM-OUT                             
020500*----------------------------------------------------------------*        
020600 2000-COUNT-RESULT-ROWS SECTION.                                          
020700                                                                          
020800     MOVE ZERO TO WS-ROW-TALLY.                                           
020900     MOVE 'N' TO WS-PERM-EOF-SW.                                          
021000     OPEN INPUT RESULT-PERM-FILE.                                         
021100                                                                          
021200     PERFORM 2100-COUNT-ONE-ROW THRU 2100-EXIT                            
021300         UNTIL WS-PERM-EOF.                                               
021400                                                                          
021500     CLOSE RESULT-PERM-FILE.                                              
021600     MOVE WS-ROW-TALLY TO CA-RESULT-COUNT.                                
021700                                                                          
021800 2000-EXIT.                                                               
021900     EXIT.                                                                
022000                                                                          
022100 2100-COUNT-ONE-ROW SECTION.                                              
022200                                                                          
022300     READ RESULT-PERM-FILE                                                
022400         AT END                                                           
022500             MOVE 'Y' TO WS-PERM-EOF-SW                                   
022600         NOT AT END                                                       
022700             ADD 1 TO WS-ROW-TALLY                                        
022800     END-READ.                                                            
022900                                                                          
023000 2100-EXIT.                                                               
023100     EXIT.                                                                
023200                                                                          
023300*----------------------------------------------------------------*        
023400*  Q51103 - ZERO ROWS IS STILL A Success RUN, JUST A N0                   
023500*  ON CA-SUCCESS-YN                                                       
023600*----------------------------------------------------------------*        
023700 3000-DETERMINE-SUCCESS SECTION.                                          
023800                                                                          
023900     SET CA-EXEC-RST-SUCCESS TO TRUE.                                     
024000                                                                          
024100     IF CA-RESULT-COUNT = ZERO                                            
024200         SET CA-SUCCESS-N TO TRUE                                         
024300     ELSE                                                                 
024400         SET CA-SUCCESS-Y TO TRUE                                         
024500     END-IF.                                                              
024600                                                                          
024700 3000-EXIT.                                                               
024800     EXIT.                                                                
024900                                                                          
025000*----------------------------------------------------------------*        
025100*  Q91127 - ON THE GUARD-FAILURE PATH, CA-RE-EXEC-POSBL-YN IS             
025200*  LEFT UNCHANGED SO THE ORIGINAL N CARRIES BACK TO THE CARD              
025300*  AS-IS.  OTHERWISE THE RUN REACHED A FINAL STATE FOR THIS               
025400*  BUSINESS DATE, SO RE-EXECUTION IS ALLOWED AGAIN                        
025500*----------------------------------------------------------------*        
025600 3500-SET-RE-EXEC-FLAG SECTION.                                           
025700                                                                          
025800     IF NOT CA-EXEC-RST-FAIL                                              
025900         SET CA-RE-EXEC-POSBL-Y TO TRUE                                   
026000     END-IF.                                                              
026100                                                                          
026200 3500-EXIT.                                                               
026300     EXIT.                                                                
026400                                                                          
026500*----------------------------------------------------------------*        
026600*  Q91127 - EDIT CA-RESULT-COUNT WITH THOUSANDS SEPARATORS                
026700*  FOR THE FAILURE-ALERT LOG LINE BELOW                                   
026800*----------------------------------------------------------------*        
026900 3600-FORMAT-RESULT-COUNT SECTION.                                        
027000                                                                          
027100     MOVE CA-RESULT-COUNT TO CA-RESULT-COUNT-EDIT.                        
027200                                                                          
027300 3600-EXIT.                                                               
027400     EXIT.                                                                
027500                                                                          
027600*----------------------------------------------------------------*        
027700*  Q91127 - WRITE THE FINAL RE-EXEC-POSBL-YN/EXEC-RST BACK                
027800*  ONTO THE PARMCARD SO THE NEXT RUN READS CURRENT VALUES --              
027900*  REWRITE IS VALID HERE BECAUSE THE CARD FILE IS ONE FIXED-              
028000*  LENGTH RECORD AND THE LENGTH DOES NOT CHANGE                           
028100*----------------------------------------------------------------*        
028200 3700-PERSIST-JOB-PARAMETERS SECTION.                                     
028300                                                                          
028400     OPEN I-O PARM-CARD-FILE.                                             
028500     IF WS-PARM-FILE-STATUS NOT = '00'                                    
028600         DISPLAY 'WMQP400 - PARMCARD OPEN I-O STATUS='                    
028700                 WS-PARM-FILE-STATUS                                      
028800         GO TO 3700-EXIT                                                  
028900     END-IF.                                                              
029000                                                                          
029100     READ PARM-CARD-FILE.                                                 
029200     IF WS-PARM-FILE-STATUS NOT = '00'                                    
029300         DISPLAY 'WMQP400 - PARMCARD RE-READ STATUS='                     
029400                 WS-PARM-FILE-STATUS                                      
029500     ELSE                                                                 
029600         MOVE CA-RE-EXEC-POSBL-YN TO PC-RE-EXEC-POSBL-YN                  
029700         MOVE CA-EXEC-RST         TO PC-EXEC-RST                          
029800         REWRITE PARM-CARD-RECORD                                         
029900     END-IF.                                                              
030000                                                                          
030100     CLOSE PARM-CARD-FILE.                                                
030200                                                                          
030300 3700-EXIT.                                                               
030400     EXIT.                                                                
030500                                                                          
030600*----------------------------------------------------------------*        
030700*  RUN-END WORK-HISTORY LINE -- APPENDED AFTER WMQP100'S                  
030800*  START LINE.  AN E-SEVERITY LINE IS THE NOTIFICATION                    
030900*  TRIGGER -- WHO READS IT AND HOW IS OUT OF SCOPE HERE                   
031000*----------------------------------------------------------------*        
031100 4000-WRITE-FINAL-HISTORY SECTION.                                        
031200                                                                          
031300     OPEN EXTEND WORK-HISTORY-FILE.                                       
031400     MOVE CA-BATCH-ID TO WH-BATCH-ID.                                     
031500     MOVE CA-PARAM1-R TO WH-PARAM1.                                       
031600                                                                          
031700     IF CA-EXEC-RST-FAIL                                                  
031800         SET WH-SEVERITY-ERROR TO TRUE                                    
031900         MOVE ZERO TO WH-ROW-COUNT                                        
032000         STRING 'base date (working month) or '                           
032100                                         DELIMITED BY SIZE                
032200                're-execution flag needs checking'                        
032300                                         DELIMITED BY SIZE                
032400             INTO WH-MESSAGE                                              
032500     ELSE                                                                 
032600         SET WH-SEVERITY-FINAL TO TRUE                                    
032700         MOVE CA-RESULT-COUNT TO WH-ROW-COUNT                             
032800         STRING CA-BATCH-ID        DELIMITED BY SIZE                      
032900                ' ended'           DELIMITED BY SIZE                      
033000             INTO WH-MESSAGE                                              
033100     END-IF.                                                              
033200                                                                          
033300     WRITE WH-WORK-HISTORY-LINE.                                          
033400     CLOSE WORK-HISTORY-FILE.                                             
033500                                                                          
033600 4000-EXIT.                                                               
033700     EXIT.                                                                
033800                                                                          
033900*----------------------------------------------------------------*        
034000*  Q91127 - LOGS THE FAILURE-ALERT CONTENT (BATCH-ID, EDITED              
034100*  RESULT-COUNT, JOB DISPLAY NAME, PARAM1) THAT WOULD BE SENT             
034200*  AS AN SMS NOTIFICATION ON THE ORIGINATING PLATFORM -- THE              
034300*  SMS DELIVERY CHANNEL ITSELF IS OUT OF SCOPE HERE                       
034400*----------------------------------------------------------------*        
034500 4500-LOG-FAILURE-ALERT SECTION.                                          
034600                                                                          
034700     DISPLAY 'WMQP400 - FAILURE ALERT BATCH-ID=' CA-BATCH-ID              
034800              ' PARAM1=' CA-PARAM1-R                                      
034900              ' JOB=' WS-JOB-DISPLAY-NAME                                 
035000              ' COUNT=' CA-RESULT-COUNT-EDIT.                             
035100                                                                          
035200 4500-EXIT.                                                               
035300     EXIT.                                                                
035400                                                                          
035500*----------------------------------------------------------------*        
035600*  Q70311 - 1ST/2ND OF THE MONTH RUNS ALSO RESET THE                      
035700*  COMPANION RECONCILIATION JOB'S RE-EXECUTION FLAG ON THE                
035800*  ORIGINATING PLATFORM.  NO COBOL EQUIVALENT EXISTS HERE --              
035900*  CA-MONTH-BOUNDARY-SW IS SET FOR OPS TO ACT ON MANUALLY                 
036000*----------------------------------------------------------------*        
036100 5000-MONTH-BOUNDARY-CHECK SECTION.                                       
036200                                                                          
036300     MOVE CA-PARAM1-DD TO WS-PARAM1-DD-NUM.                               
036400                                                                          
036500     IF WS-PARAM1-DD-NUM = 01 OR WS-PARAM1-DD-NUM = 02                    
036600         SET CA-MONTH-BOUNDARY TO TRUE                                    
036700         DISPLAY 'WMQP400 - MONTH-BOUNDARY RUN, RESET THE'                
036800                  ' COMPANION JOB RE-EXECUTION FLAG'                      
036900     ELSE                                                                 
037000         MOVE 'N' TO CA-MONTH-BOUNDARY-SW                                 
037100     END-IF.                                                              
037200                                                                          
037300 5000-EXIT.                                                               
037400     EXIT.                                                                
