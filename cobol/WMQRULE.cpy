000100******************************************************************        
000200*                         W M Q R U L E                          *        
000300* RULE-CODE LIST AND RULE-ENGINE CALL LINKAGE.                            
000400* THE RULE-ENGINE CLIENT ITSELF IS OUT OF SCOPE -- THIS                   
000500* COPYBOOK ONLY DESCRIBES THE DATA PASSED ACROSS THAT                     
000600* BOUNDARY: THE RULE CODE/BASE DATE GOING IN, AND THE                     
000700* RETURN CODE PLUS 0-OR-MORE RESULT CELLS COMING BACK.                    
000800* THE CALL ITSELF (CALL 'WMQRENG' IN WMQP200) REACHES A                   
000900* MODULE OUTSIDE THIS SOURCE LIBRARY -- SEE WMQP200                       
001000* PARAGRAPH 3100-CALL-WITH-RETRY.                                         
001100******************************************************************        
001200* CHANGE HISTORY                                                          
001300*  Q40217  1997-04-02  RJT  ORIGINAL COPYBOOK                     Q40217  
001400*  Q61805  1999-02-26  LMH  RAISED RULE-CODE TABLE FROM 5         Q61805  
001500*                           TO 10 ENTRIES -- RISK DEPT            Q61805  
001600*                           ADDED 2 MORE RULE CODES               Q61805  
001700*  WB2K04  2001-02-08  DKS  Y2K -- NO DATE FIELDS IN THIS         WB2K04  
001800*                           COPYBOOK, REVIEWED/NO CHANGE          WB2K04  
001900******************************************************************        
002000                                                                          
002100*----------------------------------------------------------------*        
002200*  RULE-CODE TABLE -- ONE ENTRY PER RULE CODE, LOADED FROM                
002300*  THE JOB'S COMMA-SEPARATED RULE-CODE-LIST PARAMETER BY                  
002400*  WMQP200 PARAGRAPH 1000-LOAD-RULE-CODE-TABLE                            
002500*----------------------------------------------------------------*        
002600 01  RC-RULE-CODE-LIST.                                                   
002700     05  RC-RULE-CODE-LIST-RAW       PIC X(80).                           
002800     05  RC-RULE-CODE-COUNT          PIC S9(04) COMP.                     
002900     05  RC-RULE-CODE-TABLE OCCURS 10 TIMES                               
003000                     INDEXED BY RC-NDX.                                   
003100         10  RC-RULE-CODE            PIC X(08).                           
003200     05  FILLER                      PIC X(06).                           
003300                                                                          
003400*----------------------------------------------------------------*        
003500*  RULE-ENGINE CALL AREA -- PASSED ON                                     
003600*  CALL 'WMQRENG' USING RC-RULE-ENGINE-CALL-AREA,                         
003700*  TX-WLESS-ABC-TXN-ITEM                                                  
003800*----------------------------------------------------------------*        
003900 01  RC-RULE-ENGINE-CALL-AREA.                                            
004000     05  RC-CALL-RULE-CODE           PIC X(08).                           
004100     05  RC-CALL-BASE-DATE           PIC X(08).                           
004200     05  RC-CALL-RETURN-CODE         PIC S9(04) COMP.                     
004300         88  RC-CALL-SUCCESS              VALUE +0.                       
004400         88  RC-CALL-FAILURE              VALUE +8.                       
004500     05  RC-CALL-RETURN-CODE-X REDEFINES                                  
004600                RC-CALL-RETURN-CODE      PIC XX.                          
004700     05  RC-CALL-RESULT-COUNT        PIC S9(04) COMP.                     
004800     05  RC-CALL-RESULT-TABLE OCCURS 50 TIMES                             
004900                     INDEXED BY RC-RSLT-NDX.                              
005000         10  RC-RSLT-COL-NAME        PIC X(30).                           
005100         10  RC-RSLT-COL-VALUE       PIC X(100).                          
005200     05  FILLER                      PIC X(06).                           
005300******************************************************************        
005400* END OF COPYBOOK WMQRULE                                                 
005500******************************************************************        
