000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMQP100.                                                     
000300 AUTHOR. R J TANAKA.                                                      
000400 INSTALLATION. KT WIRELESS BATCH SYSTEMS.                                 
000500 DATE-WRITTEN. 04/02/97.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. KT WIRELESS BATCH SYSTEMS - INTERNAL USE ONLY.                 
000800* REMARKS. WMQP100 - PRE-STEP FOR THE abc QUALIFICATION                   
000900*          COMPLIANCE RULE-CHECK BATCH.  BUILDS THE TARGET                
001000*          LIST AND PARTITIONS IT FOR THE SLAVE STEP.                     
001100******************************************************************        
001200*                       PROGRAM PURPOSE                                   
001300******************************************************************        
001400*  1. DROPS WORKING TABLES LEFT OVER FROM THE PRIOR RUN.                  
001500*  2. READS THE RUN'S JOB PARAMETERS (BATCH-ID, PARAM1,                   
001600*     CHK-SCOPE-VAL, RE-EXEC-POSBL-YN) FROM THE PARM CARD.                
001700*  3. WRITES A 'START' LINE TO WORK-HISTORY-OUT UNCONDITION-              
001800*     ALLY, THEN CHECKS THE RE-EXECUTION GUARD.                           
001900*  4. IF THE GUARD PASSES, BUILDS THE CONTACT-POINT SUM                   
002000*     AGGREGATION AND THE FULL TARGET LIST, PARTITIONS IT,                
002100*     AND UNLOADS IT TO THE FLAT FILE TARGET-LIST-IN FOR                  
002200*     WMQP200 TO READ.                                                    
002300******************************************************************        
002400*                    COMPILATION OPTIONS                                  
002500******************************************************************        
002600*   COBOL II   DB2                                                        
002700******************************************************************        
002800*                       CHANGE LOG                                        
002900*----------------------------------------------------------------*        
003000*  TAG     DATE        INIT  DESCRIPTION                                  
003100*----------------------------------------------------------------*        
003200*  Q40217  1997-04-02  RJT   ORIGINAL PRE-STEP                    Q40217  
003300*  Q40391  1997-09-30  RJT   PARTITION DROP LOOP BOUNDED AT       Q40391  
003400*                            20 -- FULL-COUNT NEVER CLEARS        Q40391  
003500*                            20 * SKIP-COUNT IN PRACTICE          Q40391  
003600*  Q51103  1998-06-19  RJT   ADDED THE UNCONDITIONAL 'START'      Q51103  
003700*                            WORK-HISTORY LINE BEFORE THE         Q51103  
003800*                            RE-EXEC GUARD CHECK -- OPS           Q51103  
003900*                            WANTED A RECORD EVEN ON A            Q51103  
004000*                            REJECTED RUN                         Q51103  
004100*  Q40512  1998-11-12  LMH   Y2K -- PC-PARAM1 IS A 6-DIGIT        Q40512  
004200*                            YYYYMM, ALREADY 4-DIGIT CENTURY,     Q40512  
004300*                            REVIEWED/NO CHANGE                   Q40512  
004400*  Q70311  1997-12-08  RJT   ADDED THE WORKER-GUARANTEE CALL      Q70311  
004500*                            AROUND THE TARGET-LIST BUILD         Q70311  
004600*  WB2K04  2001-02-08  DKS   DYNAMIC-SQL DROP LOOP NOW SKIPS      WB2K04  
004700*                            SQLCODE -204 (TABLE NOT FOUND)       WB2K04  
004800*                            WITHOUT LOGGING -- FILLED THE        WB2K04  
004900*                            JOBLOG ON EVERY RUN BEFORE THIS      WB2K04  
005000*  Q91127  2001-11-14  DKS   WIDENED PARM-CARD-RECORD TO CARRY    Q91127  
005100*                            PC-EXEC-RST SO AFTER-STEP CAN        Q91127  
005200*                            REWRITE THE RESULT BACK ONTO         Q91127  
005300*                            THE CARD -- LAYOUT MUST STAY IN      Q91127  
005400*                            STEP WITH WMQP400, SEE THAT          Q91127  
005500*                            PROGRAM'S LOG                        Q91127  
005600*----------------------------------------------------------------*        
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER. IBM-370.                                                
006100 OBJECT-COMPUTER. IBM-370.                                                
006200 SPECIAL-NAMES. C01 IS TOP-OF-FORM                                        
006300                UPSI-0 IS UPSI-RERUN-SWITCH                               
006400                    ON STATUS IS RERUN-REQUESTED                          
006500                    OFF STATUS IS NOT-A-RERUN                             
006600                CLASS WMQ-NUMERIC IS '0123456789'.                        
006700                                                                          
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT PARM-CARD-FILE ASSIGN TO PARMCARD                             
007100         ORGANIZATION IS SEQUENTIAL                                       
007200         FILE STATUS IS WS-PARM-FILE-STATUS.                              
007300     SELECT WORK-HISTORY-FILE ASSIGN TO WKHSOUT                           
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         FILE STATUS IS WS-WKHS-FILE-STATUS.                              
007600     SELECT TARGET-LIST-FILE ASSIGN TO TGTLSOUT                           
007700         ORGANIZATION IS SEQUENTIAL                                       
007800         FILE STATUS IS WS-TGT-FILE-STATUS.                               
007900                                                                          
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200                                                                          
008300 FD  PARM-CARD-FILE                                                       
008400     LABEL RECORDS ARE STANDARD                                           
008500     RECORD CONTAINS 80 CHARACTERS.                                       
008600 01  PARM-CARD-RECORD.                                                    
008700     05  PC-BATCH-ID                 PIC X(08).                           
008800     05  PC-PARAM1                   PIC X(08).                           
008900     05  PC-CHK-SCOPE-VAL            PIC X(10).                           
009000     05  PC-RE-EXEC-POSBL-YN         PIC X(01).                           
009100     05  PC-EXEC-RST                 PIC X(10).                           
009200     05  FILLER                      PIC X(43).                           
009300                                                                          
009400 FD  WORK-HISTORY-FILE                                                    
009500     LABEL RECORDS ARE STANDARD.                                          
009600     COPY WMQWKHS.                                                        
009700                                                                          
009800 FD  TARGET-LIST-FILE                                                     
009900     LABEL RECORDS ARE STANDARD.                                          
010000     COPY WMQTXN.                                                         
010100                                                                          
010200 WORKING-STORAGE SECTION.                                                 
010300*----------------------------------------------------------------*        
010400*  SQL COMMUNICATION AREA                                                 
010500*----------------------------------------------------------------*        
010600     EXEC SQL INCLUDE SQLCA END-EXEC.                                     
010700                                                                          
010800*----------------------------------------------------------------*        
010900*  SOURCE TABLE SHAPE -- DECLARED FOR DOCUMENTATION, FETCHED              
011000*  BELOW INTO INDIVIDUAL HOST VARIABLES RATHER THAN A :DCL                
011100*  STRUCTURE SINCE EVERY SOURCE COLUMN IS NOT NULL                        
011200*----------------------------------------------------------------*        
011300     EXEC SQL                                                             
011400         DECLARE WLESS-SVC-CONT-SRC TABLE                                 
011500            (BASE_DATE               CHAR(8),                             
011600             WRKJOB_YM               CHAR(6),                             
011700             BASE_YM                 CHAR(6),                             
011800             SVC_CONT_ID             CHAR(10),                            
011900             EV_OCC_DT               CHAR(8),                             
012000             SBSC_DIV_CD             CHAR(2),                             
012100             SVC_CONT_DIV_CD         CHAR(2),                             
012200             WRKJOB_SCOPE            CHAR(10),                            
012300             ADM_ORG_ID              CHAR(6),                             
012400             CPNT_ID                 CHAR(10),                            
012500             SAME_NFL_VQNT_CKT_CNT   DECIMAL(5,0),                        
012600             SAME_NFL_MYSH_VQNT_CKT_CNT                                   
012700                                     DECIMAL(5,0),                        
012800             CUST_BTHDAY_DATE        CHAR(8),                             
012900             CRCLT_SHO_NFLR_YN       CHAR(1),                             
013000             NEW_ICG_DT              CHAR(8),                             
013100             NPAY_TMSCNT             DECIMAL(5,0),                        
013200             NPAY_AMT                DECIMAL(9,2))                        
013300     END-EXEC.                                                            
013400                                                                          
013500*----------------------------------------------------------------*        
013600*  CURSOR OVER THE ASSEMBLED TARGET-LIST WORK TABLE, USED BY              
013700*  PARAGRAPH 1450 TO UNLOAD TO THE FLAT TARGET-LIST-IN FILE               
013800*----------------------------------------------------------------*        
013900     EXEC SQL                                                             
014000         DECLARE TGTCUR CURSOR FOR                                        
014100             SELECT BASE_DATE, WRKJOB_YM, BASE_YM,                        
014200                    SVC_CONT_ID, EV_OCC_DT, SBSC_DIV_CD,                  
014300                    SVC_CONT_DIV_CD, WRKJOB_SCOPE,                        
014400                    ADM_ORG_ID, CPNT_ID,                                  
014500                    SAME_NFL_VQNT_CKT_CNT,                                
014600                    SAME_NFL_MYSH_VQNT_CKT_CNT,                           
014700                    CUST_BTHDAY_DATE, CRCLT_SHO_NFLR_YN,                  
014800                    NEW_ICG_DT, NPAY_TMSCNT, NPAY_AMT                     
014900             FROM WMQ.WLESS_TGT_WRK                                       
015000     END-EXEC.                                                            
015100                                                                          
015200 01  WS-FILE-STATUSES.                                                    
015300     05  WS-PARM-FILE-STATUS         PIC XX.                              
015400     05  WS-WKHS-FILE-STATUS         PIC XX.                              
015500     05  WS-TGT-FILE-STATUS          PIC XX.                              
015600     05  FILLER                      PIC X(04).                           
015700                                                                          
015800*----------------------------------------------------------------*        
015900*  Q40391 - THE DROP-LOOP'S DYNAMIC DROP STATEMENT TEXT                   
016000*----------------------------------------------------------------*        
016100 77  WS-DYNAMIC-SQL-TEXT              PIC X(80).                          
016200                                                                          
016300 01  WS-PRIOR-PARTITION-CONTROL.                                          
016400*----------------------------------------------------------------*        
016500*  Q40391 - BOUND OF 19 IS A PRACTICAL CEILING, NOT A FIXED               
016600*  REQUIREMENT -- SEE CHANGE LOG                                  Q40391  
016700*----------------------------------------------------------------*        
016800     05  WS-DROP-PARTITION-NO        PIC 9(02) COMP.                      
016900     05  WS-DROP-PARTITION-EDIT      PIC 99.                              
017000     05  FILLER                      PIC X(06).                           
017100                                                                          
017200 01  WS-SQLCODE-AREA.                                                     
017300     05  WS-SQLCODE-HOLD             PIC S9(09) COMP.                     
017400     05  WS-SQLCODE-HOLD-X REDEFINES                                      
017500                WS-SQLCODE-HOLD          PIC X(04).                       
017600     05  FILLER                      PIC X(04).                           
017700                                                                          
017800 01  WS-TARGET-BUILD-WORK.                                                
017900     05  WS-PARTITION-REMAINDER      PIC 9(09) COMP.                      
018000     05  WS-TGT-EOF-SW               PIC X(01)                            
018100                                      VALUE 'N'.                          
018200         88  WS-TGT-EOF                    VALUE 'Y'.                     
018300     05  FILLER                      PIC X(09).                           
018400                                                                          
018500*----------------------------------------------------------------*        
018600*  SHARED CALL AREA AND THE PARTITIONING/WORKER-GUARANTEE                 
018700*  WORK AREA -- COPIES PASSED IN TO WMQP000'S CALL AND TO                 
018800*  WMQERR'S RETRY UTILITY RESPECTIVELY                                    
018900*----------------------------------------------------------------*        
019000     COPY WMQCOMM.                                                        
019100     COPY WMQPART.                                                        
019200                                                                          
019300 LINKAGE SECTION.                                                         
019400     COPY WMQCOMM.                                                        
019500                                                                          
019600 PROCEDURE DIVISION USING CA-WMQ-CALL-AREA.                               
019700                                                                          
019800 0000-MAINLINE SECTION.                                                   
019900                                                                          
020000     PERFORM 1000-DROP-PRIOR-WORK THRU 1000-EXIT.                         
020100     PERFORM 1100-READ-JOB-PARAMETERS THRU 1100-EXIT.                     
020200     PERFORM 1150-WRITE-START-HISTORY THRU 1150-EXIT.                     
020300     PERFORM 1200-VALIDATE-RE-EXEC-GUARD THRU 1200-EXIT.                  
020400                                                                          
020500     IF NOT CA-EXEC-RST-FAIL                                              
020600         PERFORM 1300-BUILD-TARGET-LIST THRU 1300-EXIT                    
020700         IF NOT CA-EXEC-RST-FAIL                                          
020800             IF CA-FULL-COUNT = ZERO                                      
020900                 MOVE 'Fail' TO CA-EXEC-RST                               
021000             ELSE                                                         
021100                 PERFORM 1400-BUILD-PARTITIONS                            
021200                     THRU 1400-EXIT                                       
021300             END-IF                                                       
021400         END-IF                                                           
021500     END-IF.                                                              
021600                                                                          
021700     GOBACK.                                                              
021800                                                                          
021900 0000-EXIT.                                                               
022000     EXIT.                                                                
022100                                                                          
022200*----------------------------------------------------------------*        
022300*  DROP EVERY WORKING TABLE LEFT BY THE PRIOR RUN                         
022400*----------------------------------------------------------------*        
022500 1000-DROP-PRIOR-WORK SECTION.                                            
022600                                                                          
022700     EXEC SQL                                                             
022800         DROP TABLE WMQ.WLESS_TGT_WRK                                     
022900     END-EXEC.                                                            
023000     PERFORM 1050-IGNORE-DROP-NOTFOUND THRU 1050-EXIT.                    
023100                                                                          
023200     EXEC SQL                                                             
023300         DROP TABLE WMQ.WLESS_GRP_WRK                                     
023400     END-EXEC.                                                            
023500     PERFORM 1050-IGNORE-DROP-NOTFOUND THRU 1050-EXIT.                    
023600                                                                          
023700     EXEC SQL                                                             
023800         DROP TABLE WMQ.WLESS_RSLT_STG                                    
023900     END-EXEC.                                                            
024000     PERFORM 1050-IGNORE-DROP-NOTFOUND THRU 1050-EXIT.                    
024100                                                                          
024200     MOVE ZERO TO WS-DROP-PARTITION-NO.                                   
024300     PERFORM 1060-DROP-ONE-PARTITION THRU 1060-EXIT                       
024400         VARYING WS-DROP-PARTITION-NO FROM ZERO BY 1                      
024500             UNTIL WS-DROP-PARTITION-NO > 19.                             
024600                                                                          
024700 1000-EXIT.                                                               
024800     EXIT.                                                                
024900                                                                          
025000*----------------------------------------------------------------*        
025100*  WB2K04 - A 'TABLE NOT FOUND' SQLCODE -204 IS EXPECTED ON               
025200*  MOST RUNS AND IS NOT LOGGED.  ANYTHING ELSE NON-ZERO GOES              
025300*  TO THE JOBLOG BUT DOES NOT FAIL THE STEP                       WB2K04  
025400*----------------------------------------------------------------*        
025500 1050-IGNORE-DROP-NOTFOUND SECTION.                                       
025600                                                                          
025700     IF SQLCODE NOT = ZERO AND SQLCODE NOT = -204                         
025800         MOVE SQLCODE TO WS-SQLCODE-HOLD                                  
025900         DISPLAY 'WMQP100 - DROP TABLE SQLCODE='                          
026000                 WS-SQLCODE-HOLD-X                                        
026100     END-IF.                                                              
026200                                                                          
026300 1050-EXIT.                                                               
026400     EXIT.                                                                
026500                                                                          
026600*----------------------------------------------------------------*        
026700*  DROP ONE NUMBERED PARTITION TABLE VIA DYNAMIC SQL                      
026800*----------------------------------------------------------------*        
026900 1060-DROP-ONE-PARTITION SECTION.                                         
027000                                                                          
027100     MOVE WS-DROP-PARTITION-NO TO WS-DROP-PARTITION-EDIT.                 
027200     STRING 'DROP TABLE WMQ.WLESS_PART_WRK'                               
027300                DELIMITED BY SIZE                                         
027400            WS-DROP-PARTITION-EDIT DELIMITED BY SIZE                      
027500         INTO WS-DYNAMIC-SQL-TEXT.                                        
027600     EXEC SQL PREPARE WMQDRPST FROM :WS-DYNAMIC-SQL-TEXT                  
027700     END-EXEC.                                                            
027800     EXEC SQL EXECUTE WMQDRPST END-EXEC.                                  
027900     PERFORM 1050-IGNORE-DROP-NOTFOUND THRU 1050-EXIT.                    
028000                                                                          
028100 1060-EXIT.                                                               
028200     EXIT.                                                                
028300                                                                          
028400*----------------------------------------------------------------*        
028500*  READ THE ONE-CARD JOB PARAMETER RECORD                                 
028600*----------------------------------------------------------------*        
028700 1100-READ-JOB-PARAMETERS SECTION.                                        
028800                                                                          
028900     OPEN INPUT PARM-CARD-FILE.                                           
029000     IF WS-PARM-FILE-STATUS NOT = '00'                                    
029100         DISPLAY 'WMQP100 - PARMCARD OPEN STATUS='                        
029200                 WS-PARM-FILE-STATUS                                      
029300         MOVE 'Fail' TO CA-EXEC-RST                                       
029400         GO TO 1100-EXIT                                                  
029500     END-IF.                                                              
029600                                                                          
029700     READ PARM-CARD-FILE.                                                 
029800     IF WS-PARM-FILE-STATUS NOT = '00'                                    
029900         DISPLAY 'WMQP100 - PARMCARD READ STATUS='                        
030000                 WS-PARM-FILE-STATUS                                      
030100         MOVE 'Fail' TO CA-EXEC-RST                                       
030200     ELSE                                                                 
030300         MOVE PC-BATCH-ID         TO CA-BATCH-ID                          
030400         MOVE PC-PARAM1           TO CA-PARAM1-R                          
030500         MOVE PC-CHK-SCOPE-VAL    TO CA-CHK-SCOPE-VAL                     
030600         MOVE PC-RE-EXEC-POSBL-YN TO CA-RE-EXEC-POSBL-YN                  
030700         SET CA-EXEC-RST-PROCESSING TO TRUE                               
030800     END-IF.                                                              
030900                                                                          
031000     CLOSE PARM-CARD-FILE.                                                
031100                                                                          
031200 1100-EXIT.                                                               
031300     EXIT.                                                                
031400                                                                          
031500*----------------------------------------------------------------*        
031600*  Q51103 - START LINE IS WRITTEN REGARDLESS OF THE GUARD                 
031700*  CHECK BELOW                                                    Q51103  
031800*----------------------------------------------------------------*        
031900 1150-WRITE-START-HISTORY SECTION.                                        
032000                                                                          
032100     OPEN OUTPUT WORK-HISTORY-FILE.                                       
032200     MOVE CA-BATCH-ID TO WH-BATCH-ID.                                     
032300     MOVE CA-PARAM1-R TO WH-PARAM1.                                       
032400     SET WH-SEVERITY-START TO TRUE.                                       
032500     MOVE ZERO TO WH-ROW-COUNT.                                           
032600     STRING CA-BATCH-ID DELIMITED BY SPACE                                
032700            ' run starting' DELIMITED BY SIZE                             
032800         INTO WH-MESSAGE.                                                 
032900     WRITE WH-WORK-HISTORY-LINE.                                          
033000     CLOSE WORK-HISTORY-FILE.                                             
033100                                                                          
033200 1150-EXIT.                                                               
033300     EXIT.                                                                
033400                                                                          
033500*----------------------------------------------------------------*        
033600*  RE-EXECUTION GUARD -- REJECT A SECOND RUN FOR A BUSINESS               
033700*  DATE THAT HAS ALREADY COMPLETED AND NOT BEEN RE-OPENED                 
033800*----------------------------------------------------------------*        
033900 1200-VALIDATE-RE-EXEC-GUARD SECTION.                                     
034000                                                                          
034100     IF CA-PARAM1-R NOT = SPACES                                          
034200        AND CA-RE-EXEC-POSBL-N                                            
034300         MOVE 'Fail' TO CA-EXEC-RST                                       
034400     END-IF.                                                              
034500                                                                          
034600 1200-EXIT.                                                               
034700     EXIT.                                                                
034800                                                                          
034900*----------------------------------------------------------------*        
035000*  MARK Processing, CLEAR PRIOR ROWS FOR THIS BUSINESS DATE,              
035100*  RECREATE THE STAGING TABLE, BUILD THE AGGREGATION AND THE              
035200*  FULL TARGET LIST (THROUGH THE WORKER-GUARANTEE RETRY)                  
035300*----------------------------------------------------------------*        
035400 1300-BUILD-TARGET-LIST SECTION.                                          
035500                                                                          
035600     SET CA-EXEC-RST-PROCESSING TO TRUE.                                  
035700                                                                          
035800     EXEC SQL                                                             
035900         DELETE FROM WMQ.WLESS_MABC_QAT_CPLY_PERP                         
036000         WHERE WRKJOB_YM = :CA-PARAM1-YYYYMM                              
036100     END-EXEC.                                                            
036200                                                                          
036300     EXEC SQL                                                             
036400         CREATE TABLE WMQ.WLESS_RSLT_STG                                  
036500             LIKE WMQ.WLESS_MABC_QAT_CPLY_PERP                            
036600     END-EXEC.                                                            
036700                                                                          
036800     PERFORM 1310-BUILD-AGGREGATION THRU 1310-EXIT.                       
036900     PERFORM 1600-CALL-WORKER-GUARANTEE THRU 1600-EXIT.                   
037000                                                                          
037100     IF PT-GUARANTEE-FAILED                                               
037200         MOVE 'Fail' TO CA-EXEC-RST                                       
037300     ELSE                                                                 
037400         PERFORM 1320-COUNT-FULL-TARGET THRU 1320-EXIT                    
037500     END-IF.                                                              
037600                                                                          
037700 1300-EXIT.                                                               
037800     EXIT.                                                                
037900                                                                          
038000*----------------------------------------------------------------*        
038100*  CONTACT-POINT-SUM AGGREGATION -- GROUP-COUNT ROWS                      
038200*----------------------------------------------------------------*        
038300 1310-BUILD-AGGREGATION SECTION.                                          
038400                                                                          
038500     EXEC SQL                                                             
038600         INSERT INTO WMQ.WLESS_GRP_WRK                                    
038700             (CPNT_ID, SAME_NFL_VQNT_CKT_SUM,                             
038800              SAME_NFL_MYSH_VQNT_CKT_SUM)                                 
038900         SELECT CPNT_ID,                                                  
039000                SUM(SAME_NFL_VQNT_CKT_CNT),                               
039100                SUM(SAME_NFL_MYSH_VQNT_CKT_CNT)                           
039200         FROM WMQ.WLESS_SVC_CONT_SRC                                      
039300         WHERE WRKJOB_YM = :CA-PARAM1-YYYYMM                              
039400         GROUP BY CPNT_ID                                                 
039500     END-EXEC.                                                            
039600     MOVE SQLERRD (3) TO PT-GROUP-COUNT.                                  
039700                                                                          
039800 1310-EXIT.                                                               
039900     EXIT.                                                                
040000                                                                          
040100*----------------------------------------------------------------*        
040200*  FULL TARGET LIST -- FULL-COUNT ROWS, JOINED TO THE                     
040300*  AGGREGATION JUST BUILT                                                 
040400*----------------------------------------------------------------*        
040500 1320-COUNT-FULL-TARGET SECTION.                                          
040600                                                                          
040700     EXEC SQL                                                             
040800         INSERT INTO WMQ.WLESS_TGT_WRK                                    
040900             SELECT T.*, G.SAME_NFL_VQNT_CKT_SUM,                         
041000                    G.SAME_NFL_MYSH_VQNT_CKT_SUM                          
041100             FROM WMQ.WLESS_SVC_CONT_SRC T,                               
041200                  WMQ.WLESS_GRP_WRK G                                     
041300             WHERE T.CPNT_ID = G.CPNT_ID                                  
041400               AND T.WRKJOB_YM = :CA-PARAM1-YYYYMM                        
041500     END-EXEC.                                                            
041600     MOVE SQLERRD (3) TO PT-FULL-COUNT.                                   
041700     MOVE PT-FULL-COUNT TO CA-FULL-COUNT.                                 
041800                                                                          
041900 1320-EXIT.                                                               
042000     EXIT.                                                                
042100                                                                          
042200*----------------------------------------------------------------*        
042300*  PARTITION THE TARGET LIST INTO TABLE-COUNT CHUNKS OF AT                
042400*  MOST SKIP-COUNT ROWS, THEN UNLOAD THE WHOLE LIST IN                    
042500*  PARTITION ORDER TO THE FLAT TARGET-LIST-IN FILE                        
042600*----------------------------------------------------------------*        
042700 1400-BUILD-PARTITIONS SECTION.                                           
042800                                                                          
042900     DIVIDE CA-FULL-COUNT BY PT-SKIP-COUNT                                
043000         GIVING PT-TABLE-COUNT                                            
043100         REMAINDER WS-PARTITION-REMAINDER.                                
043200     IF WS-PARTITION-REMAINDER > ZERO                                     
043300         ADD 1 TO PT-TABLE-COUNT                                          
043400     END-IF.                                                              
043500     IF PT-TABLE-COUNT = ZERO                                             
043600         MOVE 1 TO PT-TABLE-COUNT                                         
043700     END-IF.                                                              
043800                                                                          
043900     PERFORM 1450-UNLOAD-TARGET-LIST-FILE THRU 1450-EXIT.                 
044000                                                                          
044100 1400-EXIT.                                                               
044200     EXIT.                                                                
044300                                                                          
044400*----------------------------------------------------------------*        
044500*  UNLOAD WMQ.WLESS_TGT_WRK TO TARGET-LIST-IN IN ARRIVAL                  
044600*  ORDER -- WMQP200 RECOVERS PARTITION BOUNDARIES BY COUNTING             
044700*  SKIP-COUNT ROWS AS IT READS, NOT BY A STORED PARTITION KEY             
044800*----------------------------------------------------------------*        
044900 1450-UNLOAD-TARGET-LIST-FILE SECTION.                                    
045000                                                                          
045100     OPEN OUTPUT TARGET-LIST-FILE.                                        
045200     EXEC SQL OPEN TGTCUR END-EXEC.                                       
045300     MOVE 'N' TO WS-TGT-EOF-SW.                                           
045400                                                                          
045500     PERFORM 1460-FETCH-AND-WRITE-ONE THRU 1460-EXIT                      
045600         UNTIL WS-TGT-EOF.                                                
045700                                                                          
045800     EXEC SQL CLOSE TGTCUR END-EXEC.                                      
045900     CLOSE TARGET-LIST-FILE.                                              
046000                                                                          
046100 1450-EXIT.                                                               
046200     EXIT.                                                                
046300                                                                          
046400*----------------------------------------------------------------*        
046500*  ONE CURSOR ROW OUT TO THE FLAT FILE                                    
046600*----------------------------------------------------------------*        
046700 1460-FETCH-AND-WRITE-ONE SECTION.                                        
046800                                                                          
046900     EXEC SQL                                                             
047000         FETCH TGTCUR                                                     
047100             INTO :TX-BASE-DATE, :TX-WRKJOB-YM,                           
047200                  :TX-BASE-YM, :TX-SVC-CONT-ID,                           
047300                  :TX-EV-OCC-DT, :TX-SBSC-DIV-CD,                         
047400                  :TX-SVC-CONT-DIV-CD, :TX-WRKJOB-SCOPE,                  
047500                  :TX-ADM-ORG-ID, :TX-CPNT-ID,                            
047600                  :TX-SAME-NFL-VQNT-CKT-CNT,                              
047700                  :TX-SAME-NFL-MYSH-VQNT-CKT-CNT,                         
047800                  :TX-CUST-BTHDAY-DATE,                                   
047900                  :TX-CRCLT-SHO-NFLR-YN, :TX-NEW-ICG-DT,                  
048000                  :TX-NPAY-TMSCNT, :TX-NPAY-AMT                           
048100     END-EXEC.                                                            
048200                                                                          
048300     IF SQLCODE = 100                                                     
048400         MOVE 'Y' TO WS-TGT-EOF-SW                                        
048500     ELSE                                                                 
048600         IF SQLCODE NOT = ZERO                                            
048700             MOVE SQLCODE TO WS-SQLCODE-HOLD                              
048800             DISPLAY 'WMQP100 - TGTCUR FETCH SQLCODE='                    
048900                     WS-SQLCODE-HOLD-X                                    
049000             MOVE 'Y' TO WS-TGT-EOF-SW                                    
049100         ELSE                                                             
049200             WRITE TX-WLESS-ABC-TXN-ITEM                                  
049300         END-IF                                                           
049400     END-IF.                                                              
049500                                                                          
049600 1460-EXIT.                                                               
049700     EXIT.                                                                
049800                                                                          
049900*----------------------------------------------------------------*        
050000*  Q70311 - WRAP THE TARGET-LIST BUILD IN THE WORKER-GUARANTEE            
050100*  RETRY, REQUESTING 4 WORKERS, ACCEPTING NO FEWER THAN 2                 
050200*----------------------------------------------------------------*        
050300 1600-CALL-WORKER-GUARANTEE SECTION.                                      
050400                                                                          
050500     CALL 'WMQERR' USING PT-WORKER-GUARANTEE-CONTROL.                     
050600                                                                          
050700 1600-EXIT.                                                               
050800     EXIT.                                                                
