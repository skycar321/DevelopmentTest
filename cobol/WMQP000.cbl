000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMQP000.                                                     
000300 AUTHOR. R J TANAKA.                                                      
000400 INSTALLATION. KT WIRELESS BATCH SYSTEMS.                                 
000500 DATE-WRITTEN. 04/02/97.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. KT WIRELESS BATCH SYSTEMS - INTERNAL USE ONLY.                 
000800* REMARKS. WMQP000 - RUN DRIVER FOR THE NIGHTLY ABC                       
000900*          QUALIFICATION RULE-CHECK POSTING (BATCH WLESSMABC)             
001000******************************************************************        
001100*                       PROGRAM PURPOSE                                   
001200******************************************************************        
001300*  DRIVES THE FIVE STEPS OF THE NIGHTLY abc QUALIFICATION                 
001400*  COMPLIANCE CHECK IN SEQUENCE: PRE-STEP (TARGET LIST AND                
001500*  PARTITION BUILD), VACUUM-STEP (WORK-TABLE HOUSEKEEPING,                
001600*  NO-OP ON THIS PLATFORM), SLAVE STEP (RULE-ENGINE CALLS),               
001700*  BRMS-INSERT-STEP (STAGING TO PERMANENT POSTING), AND                   
001800*  AFTER-STEP (ACCOUNTING/NOTIFICATION).  IF PRE-STEP OR THE              
001900*  SLAVE STEP FAILS, THE RUN SHORT-CIRCUITS TO                            
002000*  NOT-COMPLETED-STEP AND THEN ON TO AFTER-STEP, THE SAME                 
002100*  FAIL TRANSITION THE ORIGINATING JOB SCHEDULER USES.                    
002200******************************************************************        
002300*                    COMPILATION OPTIONS                                  
002400******************************************************************        
002500*   COBOL II   DB2                                                        
002600******************************************************************        
002700*                       CHANGE LOG                                        
002800*----------------------------------------------------------------*        
002900*  TAG     DATE        INIT  DESCRIPTION                                  
003000*----------------------------------------------------------------*        
003100*  Q40217  1997-04-02  RJT   ORIGINAL DRIVER, CARVED OUT OF       Q40217  
003200*                            THE ABC QAT CPLY PERP BATCH          Q40217  
003300*  Q40391  1997-09-30  RJT   ADDED EXPLICIT VACUUM-STEP CALL      Q40391  
003400*                            -- TRACKS THE ORIGINATING JOB'S      Q40391  
003500*                            STEP GRAPH 1-FOR-1 EVEN THOUGH       Q40391  
003600*                            IT DOES NO WORK ON THIS PLATFORM     Q40391  
003700*  Q51103  1998-06-19  RJT   NOT-COMPLETED-STEP NOW ALSO          Q51103  
003800*                            FIRES WHEN THE SLAVE STEP SETS       Q51103  
003900*                            EXEC-RST TO Fail, NOT JUST           Q51103  
004000*                            PRE-STEP                             Q51103  
004100*  Q61805  1999-02-26  LMH   Y2K -- DATE-WRITTEN LEFT AS          Q61805  
004200*                            2-DIGIT YEAR PER STANDARDS,          Q61805  
004300*                            CA-PARAM1-YYYYMM REVIEWED OK         Q61805  
004400*  Q70928  1999-11-15  TKW   AFTER-STEP IS NOW ALWAYS CALLED      Q70928  
004500*                            EVEN OUT OF NOT-COMPLETED-STEP       Q70928  
004600*                            -- OPS WANTS A HISTORY LINE ON       Q70928  
004700*                            EVERY RUN, PASS OR FAIL              Q70928  
004800*  WB2K04  2001-02-08  DKS   ADDED MONTH-BOUNDARY COMPANION       WB2K04  
004900*                            RESET NOTE -- SEE WMQP400            WB2K04  
005000*----------------------------------------------------------------*        
005100                                                                          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. IBM-370.                                                
005500 OBJECT-COMPUTER. IBM-370.                                                
005600 SPECIAL-NAMES. C01 IS TOP-OF-FORM                                        
005700                UPSI-0 IS UPSI-RERUN-SWITCH                               
005800                    ON STATUS IS RERUN-REQUESTED                          
005900                    OFF STATUS IS NOT-A-RERUN                             
006000                CLASS WMQ-NUMERIC IS '0123456789'.                        
006100                                                                          
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700                                                                          
006800 WORKING-STORAGE SECTION.                                                 
006900*----------------------------------------------------------------*        
007000*  SHARED CALL AREA -- PASSED TO EVERY STEP PROGRAM                       
007100*----------------------------------------------------------------*        
007200     COPY WMQCOMM.                                                        
007300                                                                          
007400*----------------------------------------------------------------*        
007500*  JOB-PARAMETER STAGING AREA -- IN A REAL RUN THIS WOULD                 
007600*  COME FROM THE JCL PARM/SYSIN, SUPPLIED HERE AS A ONE-CARD              
007700*  PARAMETER FILE READ BY WMQP100                                         
007800*----------------------------------------------------------------*        
007900 01  WS-RUN-SWITCHES.                                                     
008000     05  WS-VACUUM-TABLE-CNT         PIC 9(04) COMP                       
008100                                      VALUE ZERO.                         
008200     05  WS-VACUUM-TABLE-CNT-X REDEFINES                                  
008300                WS-VACUUM-TABLE-CNT      PIC XX.                          
008400     05  WS-DRIVER-RETURN-CODE       PIC S9(04) COMP                      
008500                                      VALUE ZERO.                         
008600     05  WS-DRIVER-RETURN-CODE-X REDEFINES                                
008700                WS-DRIVER-RETURN-CODE    PIC XX.                          
008800     05  FILLER                      PIC X(06).                           
008900                                                                          
009000 PROCEDURE DIVISION.                                                      
009100                                                                          
009200 0000-MAINLINE SECTION.                                                   
009300                                                                          
009400     PERFORM 1000-CALL-PRE-STEP THRU 1000-EXIT.                           
009500                                                                          
009600     IF CA-EXEC-RST-FAIL                                                  
009700         PERFORM 5000-NOT-COMPLETED-STEP THRU 5000-EXIT                   
009800     ELSE                                                                 
009900         PERFORM 2000-VACUUM-STEP THRU 2000-EXIT                          
010000         PERFORM 3000-CALL-SLAVE-STEP THRU 3000-EXIT                      
010100         IF CA-EXEC-RST-FAIL                                              
010200             PERFORM 5000-NOT-COMPLETED-STEP                              
010300                 THRU 5000-EXIT                                           
010400         ELSE                                                             
010500             PERFORM 4000-CALL-BRMS-INSERT-STEP                           
010600                 THRU 4000-EXIT                                           
010700         END-IF                                                           
010800     END-IF.                                                              
010900                                                                          
011000*  Q70928 - AFTER-STEP RUNS ON EVERY PATH, PASS OR FAIL           Q70928  
011100     PERFORM 6000-CALL-AFTER-STEP THRU 6000-EXIT.                         
011200                                                                          
011300     STOP RUN.                                                            
011400                                                                          
011500 0000-EXIT.                                                               
011600     EXIT.                                                                
011700                                                                          
011800*----------------------------------------------------------------*        
011900*  PRE-STEP -- TARGET-LIST BUILD AND PARTITION SETUP                      
012000*----------------------------------------------------------------*        
012100 1000-CALL-PRE-STEP SECTION.                                              
012200                                                                          
012300     CALL 'WMQP100' USING CA-WMQ-CALL-AREA.                               
012400                                                                          
012500 1000-EXIT.                                                               
012600     EXIT.                                                                
012700                                                                          
012800*----------------------------------------------------------------*        
012900*  VACUUM-STEP -- DATABASE-ENGINE-SPECIFIC TABLE MAINTENANCE              
013000*  IN THE ORIGINATING JOB, NO COBOL EQUIVALENT.  KEPT AS A                
013100*  PLACEHOLDER SO THE STEP GRAPH STAYS 1-FOR-1 WITH THE                   
013200*  SOURCE JOB FOR OPERATIONS/RESTART DOCUMENTATION                        
013300*----------------------------------------------------------------*        
013400 2000-VACUUM-STEP SECTION.                                                
013500                                                                          
013600*  Q40391 - NO-OP ON THIS PLATFORM, CLEAR THE TOUCHED-TABLE       Q40391  
013700*  COUNTER SO THE NEXT RUN STARTS CLEAN                           Q40391  
013800     MOVE ZERO TO WS-VACUUM-TABLE-CNT.                                    
013900                                                                          
014000 2000-EXIT.                                                               
014100     EXIT.                                                                
014200                                                                          
014300*----------------------------------------------------------------*        
014400*  SLAVE STEP -- RULE-CHECK BATCH LOOP, ONE PARTITION                     
014500*  AT A TIME                                                              
014600*----------------------------------------------------------------*        
014700 3000-CALL-SLAVE-STEP SECTION.                                            
014800                                                                          
014900     CALL 'WMQP200' USING CA-WMQ-CALL-AREA.                               
015000                                                                          
015100 3000-EXIT.                                                               
015200     EXIT.                                                                
015300                                                                          
015400*----------------------------------------------------------------*        
015500*  BRMS-INSERT-STEP -- STAGING TO PERMANENT POSTING                       
015600*----------------------------------------------------------------*        
015700 4000-CALL-BRMS-INSERT-STEP SECTION.                                      
015800                                                                          
015900     CALL 'WMQP300' USING CA-WMQ-CALL-AREA.                               
016000                                                                          
016100 4000-EXIT.                                                               
016200     EXIT.                                                                
016300                                                                          
016400*----------------------------------------------------------------*        
016500*  NOT-COMPLETED-STEP -- FAILURE PATH ONLY, NO WORK OF ITS                
016600*  OWN BEYOND MAKING SURE EXEC-RST IS Fail BEFORE AFTER-STEP              
016700*  RUNS                                                                   
016800*----------------------------------------------------------------*        
016900 5000-NOT-COMPLETED-STEP SECTION.                                         
017000                                                                          
017100     SET CA-EXEC-RST-FAIL TO TRUE.                                        
017200                                                                          
017300 5000-EXIT.                                                               
017400     EXIT.                                                                
017500                                                                          
017600*----------------------------------------------------------------*        
017700*  AFTER-STEP -- FINAL ACCOUNTING AND NOTIFICATION                        
017800*----------------------------------------------------------------*        
017900 6000-CALL-AFTER-STEP SECTION.                                            
018000                                                                          
018100     CALL 'WMQP400' USING CA-WMQ-CALL-AREA.                               
018200                                                                          
018300 6000-EXIT.                                                               
018400     EXIT.                                                                
