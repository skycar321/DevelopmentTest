000100******************************************************************        
000200*                         W M Q P A R T                          *        
000300* PARTITIONING CONSTANTS AND THE PARALLEL-WORKER-GUARANTEE                
000400* RETRY WORK AREA.  THE 'WORKER COUNT' FIELDS MIRROR THE                  
000500* ORIGINATING JOB'S ATTEMPT/THRESHOLD CONTROL FLOW ONLY --                
000600* THERE IS NO DB2 EXECUTION-PLAN                                          
000700* WORKER COUNT ON THIS PLATFORM, SO PT-ACHIEVED-WORKERS                   
000800* IS SUPPLIED BY THE CALLER AS A STUB VALUE (SEE WMQP100                  
000900* PARAGRAPH 1600-CALL-WORKER-GUARANTEE).                                  
001000******************************************************************        
001100* CHANGE HISTORY                                                          
001200*  Q40217  1997-04-02  RJT  ORIGINAL COPYBOOK                     Q40217  
001300*  Q70311  1997-12-08  RJT  ADDED PT-RULE-xxx FIELDS FOR          Q70311  
001400*                           THE PER-RECORD RULE-ENGINE            Q70311  
001500*                           CALL RETRY IN THE SLAVE STEP          Q70311  
001600*  WB2K04  2001-02-08  DKS  Y2K -- NO DATE FIELDS, NO CHANGE      WB2K04  
001700******************************************************************        
001800                                                                          
001900*----------------------------------------------------------------*        
002000*  TARGET-LIST PARTITIONING -- SKIP-COUNT IS FIXED AT                     
002100*  200,000 ROWS PER PARTITION, BATCH-SIZE IS FIXED AT                     
002200*  1,000 ROWS PER SLAVE-STEP INSERT                                       
002300*----------------------------------------------------------------*        
002400 01  PT-PARTITION-CONTROL.                                                
002500     05  PT-SKIP-COUNT               PIC 9(09) COMP                       
002600                                      VALUE 200000.                       
002700     05  PT-BATCH-SIZE               PIC 9(09) COMP                       
002800                                      VALUE 1000.                         
002900     05  PT-FULL-COUNT               PIC 9(09) COMP.                      
003000     05  PT-GROUP-COUNT              PIC 9(09) COMP.                      
003100     05  PT-TABLE-COUNT              PIC 9(09) COMP.                      
003200     05  PT-TABLE-COUNT-X REDEFINES                                       
003300                PT-TABLE-COUNT           PIC X(04).                       
003400     05  PT-PARTITION-NO             PIC 9(09) COMP.                      
003500     05  PT-ROWS-IN-PARTITION        PIC 9(09) COMP.                      
003600     05  PT-ROWS-IN-BATCH            PIC 9(09) COMP.                      
003700     05  FILLER                      PIC X(08).                           
003800                                                                          
003900*----------------------------------------------------------------*        
004000*  PARALLEL-WORKER-GUARANTEE RETRY (WMQERR 0000-ATTEMPT-LOOP)             
004100*----------------------------------------------------------------*        
004200 01  PT-WORKER-GUARANTEE-CONTROL.                                         
004300     05  PT-TARGET-WORKERS           PIC 9(04) COMP                       
004400                                      VALUE 4.                            
004500     05  PT-MIN-WORKERS              PIC 9(04) COMP                       
004600                                      VALUE 2.                            
004700     05  PT-MAX-RETRIES              PIC 9(04) COMP                       
004800                                      VALUE 5.                            
004900     05  PT-ATTEMPT-NO               PIC 9(04) COMP.                      
005000     05  PT-ACHIEVED-WORKERS         PIC 9(04) COMP.                      
005100     05  PT-BEST-WORKERS             PIC 9(04) COMP.                      
005200     05  PT-TARGET-MET-SW            PIC X(01).                           
005300         88  PT-TARGET-MET                VALUE 'Y'.                      
005400         88  PT-TARGET-NOT-MET            VALUE 'N'.                      
005500     05  PT-GUARANTEE-FAILED-SW      PIC X(01).                           
005600         88  PT-GUARANTEE-FAILED          VALUE 'Y'.                      
005700     05  FILLER                      PIC X(08).                           
005800                                                                          
005900*----------------------------------------------------------------*        
006000*  RULE-ENGINE CALL RETRY, PER TARGET RECORD                              
006100*  (WMQP200 3100-CALL-WITH-RETRY)                                         
006200*----------------------------------------------------------------*        
006300 01  PT-RULE-CALL-RETRY-CONTROL.                                          
006400     05  PT-RULE-MAX-RETRIES         PIC 9(04) COMP                       
006500                                      VALUE 3.                            
006600     05  PT-RULE-ATTEMPT-NO          PIC 9(04) COMP.                      
006700     05  PT-RULE-BACKOFF-SECS        PIC 9(04) COMP.                      
006800     05  PT-RULE-GIVE-UP-SW          PIC X(01).                           
006900         88  PT-RULE-GIVE-UP               VALUE 'Y'.                     
007000     05  FILLER                      PIC X(08).                           
007100******************************************************************        
007200* END OF COPYBOOK WMQPART                                                 
007300******************************************************************        
