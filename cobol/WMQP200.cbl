000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMQP200.                                                     
000300 AUTHOR. R J TANAKA.                                                      
000400 INSTALLATION. KT WIRELESS BATCH SYSTEMS.                                 
000500 DATE-WRITTEN. 04/02/97.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. KT WIRELESS BATCH SYSTEMS - INTERNAL USE ONLY.                 
000800* REMARKS. WMQP200 - SLAVE STEP.  READS TARGET-LIST-IN AND,               
000900*          FOR EVERY ROW AND EVERY CONFIGURED RULE CODE,                  
001000*          CALLS THE RULE ENGINE AND STAGES ITS RESULTS.                  
001100******************************************************************        
001200*                       PROGRAM PURPOSE                                   
001300******************************************************************        
001400*  THE ORIGINATING JOB RUNS A CONFIGURED NUMBER OF PARTITIONS             
001500*  IN PARALLEL AND, WITHIN EACH PARTITION, FANS OUT SUB-                  
001600*  BATCHES ACROSS A 5-WAY WORKER POOL.  THIS PROGRAM RUNS THE             
001700*  SAME READ / CALL-RULE-ENGINE / STAGE LOGIC SEQUENTIALLY,               
001800*  ONE ROW AT A TIME, TRACKING PARTITION (SKIP-COUNT) AND                 
001900*  BATCH (BATCH-SIZE) BOUNDARIES PURELY AS ROW COUNTERS FOR               
002000*  THE JOBLOG -- THE ORIGINATING BULK-INSERT-PER-BATCH                    
002100*  BEHAVIOR HAS NO DISTINCT EQUIVALENT WHEN WRITING A FLAT                
002200*  FILE, SO EACH RESULT ROW IS WRITTEN AS SOON AS IT IS                   
002300*  PRODUCED.                                                              
002400******************************************************************        
002500*                    COMPILATION OPTIONS                                  
002600******************************************************************        
002700*   COBOL II                                                              
002800******************************************************************        
002900*                       CHANGE LOG                                        
003000*----------------------------------------------------------------*        
003100*  TAG     DATE        INIT  DESCRIPTION                                  
003200*----------------------------------------------------------------*        
003300*  Q40217  1997-04-02  RJT   ORIGINAL SLAVE STEP                  Q40217  
003400*  Q40391  1997-09-30  RJT   RULE-CODE TABLE RAISED TO 10         Q40391  
003500*                            ENTRIES TO MATCH WMQRULE Q61805      Q40391  
003600*                            -- SEE THAT COPYBOOK'S LOG (NOTE:    Q40391  
003700*                            THIS TAG PREDATES Q61805,            Q40391  
003800*                            RENUMBERED HERE WHEN THE COPYBOOK    Q40391  
003900*                            CHANGED)                             Q40391  
004000*  Q40512  1998-11-12  LMH   Y2K -- SWITCHED THE STAGING-ROW      Q40512  
004100*                            TIMESTAMP FROM ACCEPT FROM DATE      Q40512  
004200*                            (2-DIGIT YEAR) TO ACCEPT FROM        Q40512  
004300*                            DATE YYYYMMDD                        Q40512  
004400*  Q61805  1999-02-26  LMH   RULE-ENGINE CALL RETRY BACKOFF       Q61805  
004500*                            TRACE ADDED TO THE JOBLOG -- RISK    Q61805  
004600*                            DEPT WANTED TO SEE RETRY COUNTS      Q61805  
004700*                            WITHOUT A FULL SQL TRACE             Q61805  
004800*  WB2K04  2001-02-08  DKS   NO FUNCTIONAL CHANGE -- REVIEWED     WB2K04  
004900*                            FOR THE MONTH-BOUNDARY RESET         WB2K04  
005000*                            WORK IN WMQP400, NONE NEEDED HERE    WB2K04  
005100*----------------------------------------------------------------*        
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. IBM-370.                                                
005600 OBJECT-COMPUTER. IBM-370.                                                
005700 SPECIAL-NAMES. C01 IS TOP-OF-FORM                                        
005800                UPSI-0 IS UPSI-RERUN-SWITCH                               
005900                    ON STATUS IS RERUN-REQUESTED                          
006000                    OFF STATUS IS NOT-A-RERUN                             
006100                CLASS WMQ-NUMERIC IS '0123456789'.                        
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT RULCD-CARD-FILE ASSIGN TO RULCDCRD                            
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         FILE STATUS IS WS-RULCD-FILE-STATUS.                             
006800     SELECT TARGET-LIST-FILE ASSIGN TO TGTLSOUT                           
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         FILE STATUS IS WS-TGT-FILE-STATUS.                               
007100     SELECT RESULT-STAGING-FILE ASSIGN TO RSLTSTG                         
007200         ORGANIZATION IS SEQUENTIAL                                       
007300         FILE STATUS IS WS-RSLT-FILE-STATUS.                              
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700                                                                          
007800 FD  RULCD-CARD-FILE                                                      
007900     LABEL RECORDS ARE STANDARD                                           
008000     RECORD CONTAINS 80 CHARACTERS.                                       
008100 01  RULCD-CARD-RECORD.                                                   
008200     05  AC-RULCD-RAW                PIC X(72).                           
008300     05  FILLER                      PIC X(08).                           
008400                                                                          
008500 FD  TARGET-LIST-FILE                                                     
008600     LABEL RECORDS ARE STANDARD.                                          
008700     COPY WMQTXN.                                                         
008800                                                                          
008900 FD  RESULT-STAGING-FILE                                                  
009000     LABEL RECORDS ARE STANDARD.                                          
009100     COPY WMQRSLT.                                                        
009200                                                                          
009300 WORKING-STORAGE SECTION.                                                 
009400 01  WS-FILE-STATUSES.                                                    
009500     05  WS-RULCD-FILE-STATUS        PIC XX.                              
009600     05  WS-TGT-FILE-STATUS          PIC XX.                              
009700     05  WS-RSLT-FILE-STATUS         PIC XX.                              
009800     05  FILLER                      PIC X(04).                           
009900                                                                          
010000 01  WS-READ-CONTROL.                                                     
010100     05  WS-TGT-EOF-SW               PIC X(01)                            
010200                                      VALUE 'N'.                          
010300         88  WS-TGT-EOF                    VALUE 'Y'.                     
010400     05  FILLER                      PIC X(09).                           
010500                                                                          
010600*----------------------------------------------------------------*        
010700*  RULE-CODE SPLIT WORK -- UNSTRING THE COMMA LIST ONE CODE AT            
010800*  A TIME, ADVANCING A POINTER, UNTIL THE 80-BYTE CARD IS                 
010900*  SPENT.  WS-ONE-RULE-CODE IS A STANDALONE SCRATCH FIELD,                
011000*  NOT PART OF ANY RECORD, SO IT IS CARRIED AT THE 77 LEVEL               
011100*----------------------------------------------------------------*        
011200 77  WS-ONE-RULE-CODE                PIC X(08).                           
011300                                                                          
011400 01  WS-RULCD-SPLIT-WORK.                                                 
011500     05  WS-RULCD-POINTER            PIC 9(03) COMP                       
011600                                      VALUE 1.                            
011700     05  FILLER                      PIC X(13).                           
011800                                                                          
011900*----------------------------------------------------------------*        
012000*  Q40512 - ONE TIMESTAMP BUILT AT STARTUP AND STAMPED ON                 
012100*  EVERY RESULT ROW THIS RUN PRODUCES                                     
012200*----------------------------------------------------------------*        
012300 01  WS-TIMESTAMP-WORK.                                                   
012400     05  WS-SYS-DATE-YYYYMMDD        PIC 9(08).                           
012500     05  WS-SYS-DATE-X REDEFINES                                          
012600                WS-SYS-DATE-YYYYMMDD     PIC X(08).                       
012700     05  WS-SYS-TIME                 PIC 9(08).                           
012800     05  WS-TIMESTAMP-TEXT           PIC X(26)                            
012900                                      VALUE SPACES.                       
013000     05  FILLER                      PIC X(04).                           
013100                                                                          
013200*----------------------------------------------------------------*        
013300*  RULE-ENGINE RETRY TRACE, PARAGRAPH 3210                                
013400*----------------------------------------------------------------*        
013500 01  WS-RETRY-TRACE-WORK.                                                 
013600     05  WS-BATCH-COUNTER-EDIT       PIC ZZZZ9.                           
013700     05  FILLER                      PIC X(05).                           
013800                                                                          
013900*----------------------------------------------------------------*        
014000*  SHARED CALL AREA, PARTITIONING CONTROLS, AND THE RULE-CODE             
014100*  LIST / RULE-ENGINE CALL AREA                                           
014200*----------------------------------------------------------------*        
014300     COPY WMQCOMM.                                                        
014400     COPY WMQPART.                                                        
014500     COPY WMQRULE.                                                        
014600                                                                          
014700 LINKAGE SECTION.                                                         
014800     COPY WMQCOMM.                                                        
014900                                                                          
015000 PROCEDURE DIVISION USING CA-WMQ-CALL-AREA.                               
015100                                                                          
015200 0000-MAINLINE SECTION.                                                   
015300                                                                          
015400     PERFORM 0050-BUILD-TIMESTAMP THRU 0050-EXIT.                         
015500     PERFORM 1000-LOAD-RULE-CODE-TABLE THRU 1000-EXIT.                    
015600     PERFORM 1500-OPEN-FILES THRU 1500-EXIT.                              
015700                                                                          
015800     MOVE ZERO TO PT-PARTITION-NO.                                        
015900     MOVE ZERO TO PT-ROWS-IN-PARTITION.                                   
016000     MOVE ZERO TO PT-ROWS-IN-BATCH.                                       
016100                                                                          
016200     PERFORM 2000-READ-ONE-TARGET-ROW THRU 2000-EXIT.                     
016300     PERFORM 3000-PROCESS-ONE-ROW THRU 3000-EXIT                          
016400         UNTIL WS-TGT-EOF.                                                
016500                                                                          
016600     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.                             
016700                                                                          
016800     GOBACK.                                                              
016900                                                                          
017000 0000-EXIT.                                                               
017100     EXIT.                                                                
017200                                                                          
017300*----------------------------------------------------------------*        
017400*  BUILD THE ONE TIMESTAMP USED FOR EVERY STAGED ROW                      
017500*----------------------------------------------------------------*        
017600 0050-BUILD-TIMESTAMP SECTION.                                            
017700                                                                          
017800     ACCEPT WS-SYS-DATE-YYYYMMDD FROM DATE YYYYMMDD.                      
017900     ACCEPT WS-SYS-TIME FROM TIME.                                        
018000     STRING WS-SYS-DATE-X      DELIMITED BY SIZE                          
018100            '-'                DELIMITED BY SIZE                          
018200            WS-SYS-TIME        DELIMITED BY SIZE                          
018300            '.000000'          DELIMITED BY SIZE                          
018400         INTO WS-TIMESTAMP-TEXT.                                          
018500                                                                          
018600 0050-EXIT.                                                               
018700     EXIT.                                                                
018800                                                                          
018900*----------------------------------------------------------------*        
019000*  LOAD THE RULE-CODE LIST -- ZERO ENTRIES IS A VALID                     
019100*  OUTCOME IF THE CARD IS BLANK                                           
019200*----------------------------------------------------------------*        
019300 1000-LOAD-RULE-CODE-TABLE SECTION.                                       
019400                                                                          
019500     MOVE SPACES TO RC-RULE-CODE-LIST-RAW.                                
019600     OPEN INPUT RULCD-CARD-FILE.                                          
019700     IF WS-RULCD-FILE-STATUS = '00'                                       
019800         READ RULCD-CARD-FILE                                             
019900         END-READ                                                         
020000         IF WS-RULCD-FILE-STATUS = '00'                                   
020100             MOVE AC-RULCD-RAW TO RC-RULE-CODE-LIST-RAW                   
020200         END-IF                                                           
020300     END-IF.                                                              
020400     CLOSE RULCD-CARD-FILE.                                               
020500                                                                          
020600     MOVE 1 TO WS-RULCD-POINTER.                                          
020700     MOVE ZERO TO RC-RULE-CODE-COUNT.                                     
020800                                                                          
020900     PERFORM 1100-SPLIT-ONE-CODE THRU 1100-EXIT                           
021000         UNTIL WS-RULCD-POINTER > 80                                      
021100            OR RC-RULE-CODE-COUNT = 10.                                   
021200                                                                          
021300 1000-EXIT.                                                               
021400     EXIT.                                                                
021500                                                                          
021600*----------------------------------------------------------------*        
021700*  ONE RULE CODE OFF THE COMMA LIST                                       
021800*----------------------------------------------------------------*        
021900 1100-SPLIT-ONE-CODE SECTION.                                             
022000                                                                          
022100     MOVE SPACES TO WS-ONE-RULE-CODE.                                     
022200     UNSTRING RC-RULE-CODE-LIST-RAW DELIMITED BY ','                      
022300         INTO WS-ONE-RULE-CODE                                            
022400         WITH POINTER WS-RULCD-POINTER.                                   
022500                                                                          
022600     IF WS-ONE-RULE-CODE NOT = SPACES                                     
022700         ADD 1 TO RC-RULE-CODE-COUNT                                      
022800         MOVE WS-ONE-RULE-CODE                                            
022900           TO RC-RULE-CODE (RC-RULE-CODE-COUNT)                           
023000     END-IF.                                                              
023100                                                                          
023200 1100-EXIT.                                                               
023300     EXIT.                                                                
023400                                                                          
023500*----------------------------------------------------------------*        
023600*  OPEN THE TARGET-LIST INPUT AND THE STAGING OUTPUT                      
023700*----------------------------------------------------------------*        
023800 1500-OPEN-FILES SECTION.                                                 
023900                                                                          
024000     OPEN INPUT TARGET-LIST-FILE.                                         
024100     OPEN OUTPUT RESULT-STAGING-FILE.                                     
024200                                                                          
024300 1500-EXIT.                                                               
024400     EXIT.                                                                
024500                                                                          
024600*----------------------------------------------------------------*        
024700*  ONE TARGET-LIST ROW                                                    
024800*----------------------------------------------------------------*        
024900 2000-READ-ONE-TARGET-ROW SECTION.                                        
025000                                                                          
025100     READ TARGET-LIST-FILE                                                
025200         AT END                                                           
025300             MOVE 'Y' TO WS-TGT-EOF-SW                                    
025400     END-READ.                                                            
025500                                                                          
025600 2000-EXIT.                                                               
025700     EXIT.                                                                
025800                                                                          
025900*----------------------------------------------------------------*        
026000*  CALL THE RULE ENGINE ONCE PER RULE CODE FOR THIS ROW,                  
026100*  THEN TRACK THE PARTITION/BATCH BOUNDARY COUNTERS                       
026200*----------------------------------------------------------------*        
026300 3000-PROCESS-ONE-ROW SECTION.                                            
026400                                                                          
026500     ADD 1 TO PT-ROWS-IN-PARTITION.                                       
026600     ADD 1 TO PT-ROWS-IN-BATCH.                                           
026700                                                                          
026800     PERFORM 3100-CALL-RULE-ENGINE-FOR-ROW THRU 3100-EXIT                 
026900         VARYING RC-NDX FROM 1 BY 1                                       
027000             UNTIL RC-NDX > RC-RULE-CODE-COUNT.                           
027100                                                                          
027200     IF PT-ROWS-IN-BATCH >= PT-BATCH-SIZE                                 
027300         MOVE PT-ROWS-IN-BATCH TO WS-BATCH-COUNTER-EDIT                   
027400         DISPLAY 'WMQP200 - BATCH OF ' WS-BATCH-COUNTER-EDIT              
027500                  ' ROWS COMPLETE, PARTITION '                            
027600                  PT-PARTITION-NO                                         
027700         MOVE ZERO TO PT-ROWS-IN-BATCH                                    
027800     END-IF.                                                              
027900                                                                          
028000     IF PT-ROWS-IN-PARTITION >= PT-SKIP-COUNT                             
028100         DISPLAY 'WMQP200 - PARTITION ' PT-PARTITION-NO                   
028200                  ' COMPLETE'                                             
028300         ADD 1 TO PT-PARTITION-NO                                         
028400         MOVE ZERO TO PT-ROWS-IN-PARTITION                                
028500     END-IF.                                                              
028600                                                                          
028700     PERFORM 2000-READ-ONE-TARGET-ROW THRU 2000-EXIT.                     
028800                                                                          
028900 3000-EXIT.                                                               
029000     EXIT.                                                                
029100                                                                          
029200*----------------------------------------------------------------*        
029300*  ONE RULE CODE AGAINST ONE ROW                                          
029400*----------------------------------------------------------------*        
029500 3100-CALL-RULE-ENGINE-FOR-ROW SECTION.                                   
029600                                                                          
029700     MOVE RC-RULE-CODE (RC-NDX) TO RC-CALL-RULE-CODE.                     
029800     MOVE CA-PARAM1-R TO RC-CALL-BASE-DATE.                               
029900                                                                          
030000     PERFORM 3200-CALL-WITH-RETRY THRU 3200-EXIT.                         
030100                                                                          
030200     IF RC-CALL-SUCCESS                                                   
030300         PERFORM 3300-WRITE-RESULT-ROWS THRU 3300-EXIT                    
030400     END-IF.                                                              
030500                                                                          
030600 3100-EXIT.                                                               
030700     EXIT.                                                                
030800                                                                          
030900*----------------------------------------------------------------*        
031000*  RULE-ENGINE CALL RETRY -- UP TO 3 ATTEMPTS, INCREASING                 
031100*  BACKOFF.  A RECORD THAT NEVER SUCCEEDS IS SKIPPED, NOT                 
031200*  FATAL TO THE BATCH                                                     
031300*----------------------------------------------------------------*        
031400 3200-CALL-WITH-RETRY SECTION.                                            
031500                                                                          
031600     MOVE ZERO TO PT-RULE-ATTEMPT-NO.                                     
031700     MOVE 'N' TO PT-RULE-GIVE-UP-SW.                                      
031800                                                                          
031900     PERFORM 3210-ATTEMPT-ONE-CALL THRU 3210-EXIT                         
032000         UNTIL RC-CALL-SUCCESS                                            
032100            OR PT-RULE-ATTEMPT-NO >= PT-RULE-MAX-RETRIES.                 
032200                                                                          
032300     IF NOT RC-CALL-SUCCESS                                               
032400         SET PT-RULE-GIVE-UP TO TRUE                                      
032500         DISPLAY 'WMQP200 - RULE CALL FAILED AFTER RETRY, '               
032600                  'SVC-CONT-ID=' TX-SVC-CONT-ID                           
032700                  ' RULE-CODE=' RC-CALL-RULE-CODE                         
032800     END-IF.                                                              
032900                                                                          
033000 3200-EXIT.                                                               
033100     EXIT.                                                                
033200                                                                          
033300*----------------------------------------------------------------*        
033400*  Q61805 - TRACE THE BACKOFF BEFORE EVERY RETRY ATTEMPT                  
033500*----------------------------------------------------------------*        
033600 3210-ATTEMPT-ONE-CALL SECTION.                                           
033700                                                                          
033800     ADD 1 TO PT-RULE-ATTEMPT-NO.                                         
033900                                                                          
034000     IF PT-RULE-ATTEMPT-NO > 1                                            
034100         COMPUTE PT-RULE-BACKOFF-SECS                                     
034200               = PT-RULE-ATTEMPT-NO - 1                                   
034300         DISPLAY 'WMQP200 - RETRY ATTEMPT '                               
034400                  PT-RULE-ATTEMPT-NO                                      
034500                  ' AFTER BACKOFF OF '                                    
034600                  PT-RULE-BACKOFF-SECS ' SEC(S)'                          
034700     END-IF.                                                              
034800                                                                          
034900     CALL 'WMQRENG' USING RC-RULE-ENGINE-CALL-AREA,                       
035000                           TX-WLESS-ABC-TXN-ITEM.                         
035100                                                                          
035200 3210-EXIT.                                                               
035300     EXIT.                                                                
035400                                                                          
035500*----------------------------------------------------------------*        
035600*  STAGE EVERY RESULT ROW THE RULE ENGINE RETURNED FOR THIS               
035700*  RULE CODE/ROW PAIR                                                     
035800*----------------------------------------------------------------*        
035900 3300-WRITE-RESULT-ROWS SECTION.                                          
036000                                                                          
036100     PERFORM 3310-WRITE-ONE-RESULT-ROW THRU 3310-EXIT                     
036200         VARYING RC-RSLT-NDX FROM 1 BY 1                                  
036300             UNTIL RC-RSLT-NDX > RC-CALL-RESULT-COUNT.                    
036400                                                                          
036500 3300-EXIT.                                                               
036600     EXIT.                                                                
036700                                                                          
036800*----------------------------------------------------------------*        
036900*  ONE RESULT CELL OUT TO RESULT-STAGING-OUT                              
037000*----------------------------------------------------------------*        
037100 3310-WRITE-ONE-RESULT-ROW SECTION.                                       
037200                                                                          
037300     MOVE TX-SVC-CONT-ID TO RR-SVC-CONT-ID.                               
037400     MOVE RC-CALL-RULE-CODE TO RR-RULE-CODE.                              
037500     MOVE RC-RSLT-COL-NAME (RC-RSLT-NDX)                                  
037600       TO RR-RESULT-COL-NAME.                                             
037700     MOVE RC-RSLT-COL-VALUE (RC-RSLT-NDX)                                 
037800       TO RR-RESULT-COL-VALUE.                                            
037900     MOVE 'batch' TO RR-REG-USER.                                         
038000     MOVE 'batch' TO RR-UPD-USER.                                         
038100     MOVE WS-TIMESTAMP-TEXT TO RR-REG-DATE.                               
038200     MOVE WS-TIMESTAMP-TEXT TO RR-UPD-DATE.                               
038300                                                                          
038400     WRITE RR-WLESS-CHK-RESLT-ITEM.                                       
038500                                                                          
038600 3310-EXIT.                                                               
038700     EXIT.                                                                
038800                                                                          
038900*----------------------------------------------------------------*        
039000*  CLOSE EVERYTHING                                                       
039100*----------------------------------------------------------------*        
039200 9000-CLOSE-FILES SECTION.                                                
039300                                                                          
039400     CLOSE TARGET-LIST-FILE.                                              
039500     CLOSE RESULT-STAGING-FILE.                                           
039600                                                                          
039700 9000-EXIT.                                                               
039800     EXIT.                                                                
