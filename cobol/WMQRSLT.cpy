000100******************************************************************        
000200*                         W M Q R S L T                          *        
000300* RECORD LAYOUT FOR THE ABC QUALIFICATION RULE-CHECK RESULT               
000400* (RULE-WLESS-CHK-RESLT-ITEM) -- ONE ROW PER RESULT CELL                  
000500* RETURNED BY THE RULE ENGINE FOR A SINGLE TARGET TRANSACTION             
000600* AND RULE CODE.  USED FOR BOTH RESULT-STAGING-OUT (WRITTEN               
000700* BATCH-BY-BATCH IN THE SLAVE STEP) AND RESULT-PERM-OUT                   
000800* (WRITTEN BY BRMSINSSTEP FROM THE STAGING FILE).                         
000900******************************************************************        
001000* CHANGE HISTORY                                                          
001100*  Q40217  1997-04-02  RJT  ORIGINAL COPYBOOK                     Q40217  
001200*  Q51103  1998-06-19  RJT  WIDENED RESULT-COL-VALUE FROM         Q51103  
001300*                           X(40) TO X(100) -- RULE ENGINE        Q51103  
001400*                           NOW RETURNS FREE-FORM TEXT CELLS      Q51103  
001500*  WB2K04  2001-02-08  DKS  Y2K -- REG-DATE/UPD-DATE CHANGED      WB2K04  
001600*                           FROM 8-BYTE TO 26-BYTE TIMESTAMP      WB2K04  
001700******************************************************************        
001800                                                                          
001900 01  RR-WLESS-CHK-RESLT-ITEM.                                             
002000*----------------------------------------------------------------*        
002100*  JOIN KEY BACK TO PP-WLESS-ABC-TXN-ITEM                                 
002200*----------------------------------------------------------------*        
002300     05  RR-SVC-CONT-ID              PIC X(10).                           
002400*----------------------------------------------------------------*        
002500*  RULE CODE EXECUTED -- ONE ENTRY FROM THE RULE-CODE LIST                
002600*  IN WMQRULE, CARRIED THROUGH UNCHANGED                                  
002700*----------------------------------------------------------------*        
002800     05  RR-RULE-CODE                PIC X(08).                           
002900*----------------------------------------------------------------*        
003000*  COLUMN NAME/VALUE PAIR RETURNED BY THE RULE ENGINE.                    
003100*  THE RULE ENGINE'S COLUMN SET IS DYNAMIC PER RULE CODE,                 
003200*  SO THIS CELL IS CARRIED AS A GENERIC NAME/VALUE ROW                    
003300*  RATHER THAN DISCRETE FIELDS                                            
003400*----------------------------------------------------------------*        
003500     05  RR-RESULT-COL-NAME          PIC X(30).                           
003600     05  RR-RESULT-COL-VALUE         PIC X(100).                          
003700*----------------------------------------------------------------*        
003800*  AUDIT FIELDS -- REG/UPD USER ARE ALWAYS 'batch' FOR                    
003900*  THIS JOB, REG/UPD DATE ARE THE STAGING TIMESTAMP                       
004000*----------------------------------------------------------------*        
004100     05  RR-REG-USER                 PIC X(10).                           
004200     05  RR-REG-DATE                 PIC X(26).                           
004300     05  RR-UPD-USER                 PIC X(10).                           
004400     05  RR-UPD-DATE                 PIC X(26).                           
004500*----------------------------------------------------------------*        
004600*  PAD TO A ROUND RECORD LENGTH FOR THE STAGING/PERM FILES                
004700*----------------------------------------------------------------*        
004800     05  FILLER                      PIC X(04).                           
004900******************************************************************        
005000* END OF COPYBOOK WMQRSLT                                                 
005100******************************************************************        
