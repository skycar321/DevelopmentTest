000100******************************************************************        
000200*                         W M Q C O M M                          *        
000300* SHARED CALL AREA PASSED BY WMQP000 (THE RUN DRIVER) TO                  
000400* EACH STEP PROGRAM -- WMQP100/200/300/400 -- ON THE                      
000500* CALL ... USING STATEMENT.  CARRIES THE JOB PARAMETERS IN                
000600* AND THE EXECUTION RESULT/ROW COUNT BACK OUT, THE SAME                   
000700* COMMAREA-PASSING CONVENTION USED ACROSS THIS SHOP'S                     
000800* SIBLING MODULES.                                                        
000900******************************************************************        
001000* CHANGE HISTORY                                                          
001100*  Q40217  1997-04-02  RJT  ORIGINAL COPYBOOK                     Q40217  
001200*  Q70311  1997-12-08  RJT  ADDED CA-MONTH-BOUNDARY-SW FOR        Q70311  
001300*                           THE COMPANION-JOB RESET RULE          Q70311  
001400*  Q81409  1998-08-03  RJT  SPLIT CA-PARAM1 INTO YYYYMM/DD        Q81409  
001500*                           GROUPS SO AFTER-STEP CAN TEST         Q81409  
001600*                           THE DD PORTION DIRECTLY               Q81409  
001700*  WB2K04  2001-02-08  DKS  Y2K -- CA-PARAM1-YYYYMM WAS           WB2K04  
001800*                           ALREADY 4-DIGIT CENTURY,              WB2K04  
001900*                           REVIEWED/NO CHANGE NEEDED             WB2K04  
002000******************************************************************        
002100                                                                          
002200 01  CA-WMQ-CALL-AREA.                                                    
002300*----------------------------------------------------------------*        
002400*  JOB PARAMETERS READ BY WMQP000 AND HANDED TO EVERY STEP                
002500*----------------------------------------------------------------*        
002600     05  CA-BATCH-ID                 PIC X(08).                           
002700     05  CA-PARAM1.                                                       
002800         10  CA-PARAM1-YYYYMM        PIC X(06).                           
002900         10  CA-PARAM1-DD            PIC X(02).                           
003000     05  CA-PARAM1-R REDEFINES CA-PARAM1                                  
003100                                      PIC X(08).                          
003200     05  CA-CHK-SCOPE-VAL            PIC X(10).                           
003300     05  CA-RE-EXEC-POSBL-YN         PIC X(01).                           
003400         88  CA-RE-EXEC-POSBL-Y            VALUE 'Y'.                     
003500         88  CA-RE-EXEC-POSBL-N            VALUE 'N'.                     
003600*----------------------------------------------------------------*        
003700*  RUN STATUS, SET BY PRE-STEP AND RE-CHECKED/FINALIZED BY                
003800*  AFTER-STEP                                                             
003900*----------------------------------------------------------------*        
004000     05  CA-EXEC-RST                 PIC X(10).                           
004100         88  CA-EXEC-RST-PROCESSING        VALUE                          
004200                                      'Processing'.                       
004300         88  CA-EXEC-RST-SUCCESS           VALUE                          
004400                                      'Success'.                          
004500         88  CA-EXEC-RST-FAIL              VALUE                          
004600                                      'Fail'.                             
004700*----------------------------------------------------------------*        
004800*  COUNTS -- FULL-COUNT FROM PRE-STEP, RESULT-COUNT FROM                  
004900*  AFTER-STEP, AND AN EDITED VIEW FOR THE NOTIFICATION TEXT               
005000*----------------------------------------------------------------*        
005100     05  CA-FULL-COUNT               PIC 9(09) COMP.                      
005200     05  CA-RESULT-COUNT             PIC 9(09) COMP.                      
005300     05  CA-RESULT-COUNT-EDIT        PIC                                  
005400                            ZZZ,ZZZ,ZZ9.                                  
005500*----------------------------------------------------------------*        
005600*  FINAL NOTIFICATION SWITCHES -- SET BY AFTER-STEP                       
005700*----------------------------------------------------------------*        
005800     05  CA-SUCCESS-YN               PIC X(01).                           
005900         88  CA-SUCCESS-Y                  VALUE 'Y'.                     
006000         88  CA-SUCCESS-N                  VALUE 'N'.                     
006100     05  CA-MONTH-BOUNDARY-SW        PIC X(01).                           
006200         88  CA-MONTH-BOUNDARY             VALUE 'Y'.                     
006300*----------------------------------------------------------------*        
006400     05  FILLER                      PIC X(20).                           
006500******************************************************************        
006600* END OF COPYBOOK WMQCOMM                                                 
006700******************************************************************        
