000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMQERR.                                                      
000300 AUTHOR. R J TANAKA.                                                      
000400 INSTALLATION. KT WIRELESS BATCH SYSTEMS.                                 
000500 DATE-WRITTEN. 04/02/97.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. KT WIRELESS BATCH SYSTEMS - INTERNAL USE ONLY.                 
000800* REMARKS. WMQERR - GENERIC ATTEMPT/THRESHOLD RETRY UTILITY,              
000900*          CALLED BY ANY STEP THAT NEEDS A 'GOOD ENOUGH                   
001000*          AFTER N TRIES' RESULT RATHER THAN A HARD PASS/FAIL             
001100******************************************************************        
001200*                       PROGRAM PURPOSE                                   
001300******************************************************************        
001400*  RE-TRIES A PARALLEL-WORKER COUNT UNTIL A TARGET NUMBER OF              
001500*  WORKERS PICK UP THE WORK, FALLING BACK TO THE BEST ATTEMPT             
001600*  IF IT AT LEAST CLEARED A MINIMUM.  THE WORKER COUNT ITSELF             
001700*  IS A DATABASE EXECUTION-PLAN METRIC WITH NO COBOL                      
001800*  EQUIVALENT, SO PT-ACHIEVED-WORKERS IS SUPPLIED BY                      
001900*  PARAGRAPH 2100 AS A STUB VALUE -- ONLY THE ATTEMPT-COUNT               
002000*  AND BEST-OF-N ACCEPTANCE LOGIC IS REAL HERE.                           
002100******************************************************************        
002200*                    COMPILATION OPTIONS                                  
002300******************************************************************        
002400*   COBOL II                                                              
002500******************************************************************        
002600*                       CHANGE LOG                                        
002700*----------------------------------------------------------------*        
002800*  TAG     DATE        INIT  DESCRIPTION                                  
002900*----------------------------------------------------------------*        
003000*  Q40217  1997-04-02  RJT   ORIGINAL - CALLED FROM WMQP100       Q40217  
003100*                            PARAGRAPH 1600 ONLY                  Q40217  
003200*  Q40512  1998-11-12  LMH   FIXED: PT-BEST-WORKERS WAS BEING     Q40512  
003300*                            UPDATED ON EVERY ATTEMPT INSTEAD     Q40512  
003400*                            OF ONLY ON ACCEPTANCE -- ADDED       Q40512  
003500*                            WS-PRIOR-BEST-WORKERS TO TRACK       Q40512  
003600*                            THE HISTORICAL HIGH-WATER MARK       Q40512  
003700*                            SEPARATELY FROM THE ACCEPTED         Q40512  
003800*                            RESULT                               Q40512  
003900*  Q61805  1999-02-26  LMH   Y2K -- NO DATE FIELDS IN THIS        Q61805  
004000*                            PROGRAM, REVIEWED/NO CHANGE          Q61805  
004100*  WB2K04  2001-02-08  DKS   STUB WORKER-COUNT TABLE WIDENED      WB2K04  
004200*                            TO COVER THE ACCEPT-AFTER-RETRY      WB2K04  
004300*                            PATH FOR REGRESSION TESTING          WB2K04  
004400*----------------------------------------------------------------*        
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-370.                                                
004900 OBJECT-COMPUTER. IBM-370.                                                
005000 SPECIAL-NAMES. C01 IS TOP-OF-FORM                                        
005100                UPSI-0 IS UPSI-RERUN-SWITCH                               
005200                    ON STATUS IS RERUN-REQUESTED                          
005300                    OFF STATUS IS NOT-A-RERUN                             
005400                CLASS WMQ-NUMERIC IS '0123456789'.                        
005500                                                                          
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800                                                                          
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100                                                                          
006200 WORKING-STORAGE SECTION.                                                 
006300*----------------------------------------------------------------*        
006400*  STUB WORKER-COUNT TABLE -- ATTEMPT N OBSERVES ENTRY N.                 
006500*  CLASSIC 'LITERAL REDEFINED AS A TABLE OF DIGITS' TRICK SO              
006600*  THE TEST VALUES ARE VISIBLE IN ONE VALUE CLAUSE                        
006700*----------------------------------------------------------------*        
006800 01  WS-STUB-WORKER-VALUES.                                               
006900     05  WS-STUB-WORKER-LITERAL      PIC X(05)                            
007000                                      VALUE '12432'.                      
007100     05  WS-STUB-WORKER-TABLE REDEFINES                                   
007200                WS-STUB-WORKER-LITERAL                                    
007300                                      PIC 9(01)                           
007400                                      OCCURS 5 TIMES.                     
007500     05  FILLER                      PIC X(03).                           
007600                                                                          
007700 01  WS-RETRY-WORK.                                                       
007800     05  WS-PRIOR-BEST-WORKERS       PIC 9(04) COMP                       
007900                                      VALUE ZERO.                         
008000     05  WS-PRIOR-BEST-WORKERS-X REDEFINES                                
008100                WS-PRIOR-BEST-WORKERS    PIC XX.                          
008200     05  WS-LOOP-DONE-SW             PIC X(01)                            
008300                                      VALUE 'N'.                          
008400         88  WS-LOOP-DONE                  VALUE 'Y'.                     
008500     05  FILLER                      PIC X(09).                           
008600                                                                          
008700 LINKAGE SECTION.                                                         
008800     COPY WMQPART.                                                        
008900                                                                          
009000 PROCEDURE DIVISION USING PT-WORKER-GUARANTEE-CONTROL.                    
009100                                                                          
009200 0000-MAINLINE SECTION.                                                   
009300                                                                          
009400     PERFORM 1000-INIT-ATTEMPT-LOOP THRU 1000-EXIT.                       
009500                                                                          
009600     PERFORM 2000-RUN-ONE-ATTEMPT THRU 2000-EXIT                          
009700         UNTIL PT-ATTEMPT-NO >= PT-MAX-RETRIES                            
009800            OR WS-LOOP-DONE.                                              
009900                                                                          
010000     PERFORM 3000-FINALIZE-RESULT THRU 3000-EXIT.                         
010100                                                                          
010200     GOBACK.                                                              
010300                                                                          
010400 0000-EXIT.                                                               
010500     EXIT.                                                                
010600                                                                          
010700*----------------------------------------------------------------*        
010800*  INITIALIZE THE ATTEMPT LOOP                                            
010900*----------------------------------------------------------------*        
011000 1000-INIT-ATTEMPT-LOOP SECTION.                                          
011100                                                                          
011200     MOVE ZERO TO PT-ATTEMPT-NO.                                          
011300     MOVE ZERO TO PT-BEST-WORKERS.                                        
011400     MOVE ZERO TO WS-PRIOR-BEST-WORKERS.                                  
011500     SET PT-TARGET-NOT-MET TO TRUE.                                       
011600     MOVE 'N' TO PT-GUARANTEE-FAILED-SW.                                  
011700     MOVE 'N' TO WS-LOOP-DONE-SW.                                         
011800                                                                          
011900 1000-EXIT.                                                               
012000     EXIT.                                                                
012100                                                                          
012200*----------------------------------------------------------------*        
012300*  ONE ATTEMPT -- OBSERVE, THEN DECIDE SUCCEED / ACCEPT /                 
012400*  RETRY PER THE BUSINESS RULE                                            
012500*----------------------------------------------------------------*        
012600 2000-RUN-ONE-ATTEMPT SECTION.                                            
012700                                                                          
012800     ADD 1 TO PT-ATTEMPT-NO.                                              
012900     PERFORM 2100-OBSERVE-WORKER-COUNT THRU 2100-EXIT.                    
013000                                                                          
013100     IF PT-ACHIEVED-WORKERS >= PT-TARGET-WORKERS                          
013200         SET PT-TARGET-MET TO TRUE                                        
013300         MOVE PT-ACHIEVED-WORKERS TO PT-BEST-WORKERS                      
013400         MOVE 'Y' TO WS-LOOP-DONE-SW                                      
013500     ELSE                                                                 
013600         IF PT-ACHIEVED-WORKERS >= WS-PRIOR-BEST-WORKERS                  
013700            AND PT-ACHIEVED-WORKERS >= PT-MIN-WORKERS                     
013800             SET PT-TARGET-NOT-MET TO TRUE                                
013900             MOVE PT-ACHIEVED-WORKERS TO PT-BEST-WORKERS                  
014000             MOVE 'Y' TO WS-LOOP-DONE-SW                                  
014100         END-IF                                                           
014200     END-IF.                                                              
014300                                                                          
014400     IF PT-ACHIEVED-WORKERS > WS-PRIOR-BEST-WORKERS                       
014500         MOVE PT-ACHIEVED-WORKERS TO WS-PRIOR-BEST-WORKERS                
014600     END-IF.                                                              
014700                                                                          
014800 2000-EXIT.                                                               
014900     EXIT.                                                                
015000                                                                          
015100*----------------------------------------------------------------*        
015200*  STUB OBSERVATION -- SEE PROGRAM-PURPOSE BANNER ABOVE                   
015300*----------------------------------------------------------------*        
015400 2100-OBSERVE-WORKER-COUNT SECTION.                                       
015500                                                                          
015600     MOVE WS-STUB-WORKER-TABLE (PT-ATTEMPT-NO)                            
015700       TO PT-ACHIEVED-WORKERS.                                            
015800                                                                          
015900 2100-EXIT.                                                               
016000     EXIT.                                                                
016100                                                                          
016200*----------------------------------------------------------------*        
016300*  NO ACCEPTANCE WITHIN MAX-RETRIES -- FALL BACK TO THE BEST              
016400*  ATTEMPT SEEN IF IT CLEARS MIN-WORKERS, ELSE HARD FAIL                  
016500*----------------------------------------------------------------*        
016600 3000-FINALIZE-RESULT SECTION.                                            
016700                                                                          
016800     IF NOT WS-LOOP-DONE                                                  
016900         IF WS-PRIOR-BEST-WORKERS >= PT-MIN-WORKERS                       
017000             SET PT-TARGET-NOT-MET TO TRUE                                
017100             MOVE WS-PRIOR-BEST-WORKERS TO PT-BEST-WORKERS                
017200         ELSE                                                             
017300             SET PT-GUARANTEE-FAILED TO TRUE                              
017400         END-IF                                                           
017500     END-IF.                                                              
017600                                                                          
017700 3000-EXIT.                                                               
017800     EXIT.                                                                
