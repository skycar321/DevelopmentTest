000100******************************************************************        
000200*                         W M Q W K H S                          *        
000300* RECORD LAYOUT FOR THE ABC QAT CPLY WORK-HISTORY LINE                    
000400* (WORK-HISTORY-OUT) -- ONE LINE WRITTEN AT RUN-START BY                  
000500* WMQP100 (PRE-STEP) AND ONE LINE WRITTEN AT RUN-END BY                   
000600* WMQP400 (AFTER-STEP).  THIS IS THE ONLY JOBLOG-STYLE                    
000700* REPORT THIS JOB PRODUCES.                                               
000800******************************************************************        
000900* CHANGE HISTORY                                                          
001000*  Q40217  1997-04-02  RJT  ORIGINAL COPYBOOK                     Q40217  
001100*  Q61805  1999-02-26  LMH  ADDED WH-SEVERITY 88-LEVELS SO        Q61805  
001200*                           AFTER-STEP CAN SET E/F WITHOUT        Q61805  
001300*                           A LITERAL MOVE EVERY TIME             Q61805  
001400*  Q91127  2001-11-14  DKS  WIDENED WH-MESSAGE FROM X(60) TO      Q91127  
001500*                           X(64) -- THE AFTER-STEP FAILURE       Q91127  
001600*                           MESSAGE TEXT RUNS 61 BYTES AND        Q91127  
001700*                           WAS GETTING TRUNCATED                 Q91127  
001800******************************************************************        
001900                                                                          
002000 01  WH-WORK-HISTORY-LINE.                                                
002100*----------------------------------------------------------------*        
002200*  WHICH BATCH AND WHICH BUSINESS-DATE KEY THIS LINE IS FOR               
002300*----------------------------------------------------------------*        
002400     05  WH-BATCH-ID                 PIC X(08).                           
002500     05  WH-PARAM1                   PIC X(08).                           
002600*----------------------------------------------------------------*        
002700*  SEVERITY OF THIS HISTORY LINE                                          
002800*----------------------------------------------------------------*        
002900     05  WH-SEVERITY                 PIC X(01).                           
003000         88  WH-SEVERITY-START             VALUE 'S'.                     
003100         88  WH-SEVERITY-FINAL             VALUE 'F'.                     
003200         88  WH-SEVERITY-ERROR             VALUE 'E'.                     
003300*----------------------------------------------------------------*        
003400*  RESULT ROW COUNT -- ZERO ON THE START LINE AND ON ANY                  
003500*  FAILURE LINE, RESULT-COUNT ON A SUCCESSFUL FINISH LINE                 
003600*----------------------------------------------------------------*        
003700     05  WH-ROW-COUNT                PIC 9(09).                           
003800*----------------------------------------------------------------*        
003900*  FREE-FORM MESSAGE TEXT, e.g. '<BATCH-ID> ended' OR THE                 
004000*  RE-EXECUTION-FLAG WARNING TEXT                                         
004100*----------------------------------------------------------------*        
004200     05  WH-MESSAGE                  PIC X(64).                           
004300*----------------------------------------------------------------*        
004400     05  FILLER                      PIC X(10).                           
004500******************************************************************        
004600* END OF COPYBOOK WMQWKHS                                                 
004700******************************************************************        
