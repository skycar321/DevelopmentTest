000100******************************************************************        
000200*                          W M Q T X N                           *        
000300* RECORD LAYOUT FOR THE ABC QUALIFICATION TARGET                          
000400* TRANSACTION (PP-WLESS-ABC-TXN-ITEM) -- ONE ROW PER                      
000500* SERVICE-CONTRACT TRANSACTION SELECTED BY PRE-STEP FOR                   
000600* RE-CHECK AGAINST THE ABC QUALIFICATION RULE ENGINE.                     
000700* USED AS THE TARGET-LIST-IN FD RECORD AND AS THE                         
000800* RULE-ENGINE CALL PARAMETER IN WMQRULE.                                  
000900******************************************************************        
001000* CHANGE HISTORY                                                          
001100*  Q40217  1997-04-02  RJT  ORIGINAL COPYBOOK FOR ABC QAT         Q40217  
001200*                           PERP TARGET RECORD                    Q40217  
001300*  Q40391  1997-09-30  RJT  ADDED NPAY-TMSCNT/NPAY-AMT FOR        Q40391  
001400*                           NON-PAYMENT RULE CODES                Q40391  
001500*  Q40512  1998-11-12  LMH  Y2K REVIEW -- CONFIRMED ALL           Q40512  
001600*                           DATE FIELDS ARE 8-BYTE                Q40512  
001700*                           CCYYMMDD, NO 2-DIGIT YEAR             Q40512  
001800*                           WINDOWING IN THIS COPYBOOK            Q40512  
001900*  WB2K04  2001-02-08  DKS  ADDED NUMERIC REDEFINES FOR           WB2K04  
002000*                           THE DATE FIELDS BELOW                 WB2K04  
002100******************************************************************        
002200                                                                          
002300 01  TX-WLESS-ABC-TXN-ITEM.                                               
002400*----------------------------------------------------------------*        
002500*  BUSINESS/BASE DATE FOR THIS RUN, CCYYMMDD                              
002600*----------------------------------------------------------------*        
002700     05  TX-BASE-DATE                PIC X(08).                           
002800     05  TX-BASE-DATE-NUM REDEFINES TX-BASE-DATE                          
002900                                      PIC 9(08).                          
003000*----------------------------------------------------------------*        
003100*  WORKING-JOB AND BASE YEAR-MONTH, CCYYMM                                
003200*----------------------------------------------------------------*        
003300     05  TX-WRKJOB-YM                PIC X(06).                           
003400     05  TX-BASE-YM                  PIC X(06).                           
003500*----------------------------------------------------------------*        
003600*  SERVICE CONTRACT IDENTIFIER -- JOIN KEY BACK TO ROW                    
003700*----------------------------------------------------------------*        
003800     05  TX-SVC-CONT-ID              PIC X(10).                           
003900*----------------------------------------------------------------*        
004000*  EVENT-OCCURRENCE DATE, CCYYMMDD, AND DIVISION CODES                    
004100*----------------------------------------------------------------*        
004200     05  TX-EV-OCC-DT                PIC X(08).                           
004300     05  TX-EV-OCC-DT-NUM REDEFINES TX-EV-OCC-DT                          
004400                                      PIC 9(08).                          
004500     05  TX-SBSC-DIV-CD              PIC X(02).                           
004600     05  TX-SVC-CONT-DIV-CD          PIC X(02).                           
004700     05  TX-WRKJOB-SCOPE             PIC X(10).                           
004800     05  TX-ADM-ORG-ID               PIC X(06).                           
004900     05  TX-CPNT-ID                  PIC X(10).                           
005000*----------------------------------------------------------------*        
005100*  SAME-NFL CIRCUIT COUNTS -- FEED THE CONTACT-POINT-SUM                  
005200*  AGGREGATION IN PRE-STEP (GROUP-COUNT BUILD)                            
005300*----------------------------------------------------------------*        
005400     05  TX-SAME-NFL-VQNT-CKT-CNT    PIC 9(05).                           
005500     05  TX-SAME-NFL-MYSH-VQNT-CKT-CNT                                    
005600                                      PIC 9(05).                          
005700     05  TX-CUST-BTHDAY-DATE         PIC X(08).                           
005800     05  TX-CUST-BDAY-DT-NUM REDEFINES                                    
005900                       TX-CUST-BTHDAY-DATE PIC 9(08).                     
006000     05  TX-CRCLT-SHO-NFLR-YN        PIC X(01).                           
006100         88  TX-CRCLT-SHO-NFLR-Y           VALUE 'Y'.                     
006200         88  TX-CRCLT-SHO-NFLR-N           VALUE 'N'.                     
006300     05  TX-NEW-ICG-DT               PIC X(08).                           
006400     05  TX-NPAY-TMSCNT              PIC 9(05).                           
006500     05  TX-NPAY-AMT                 PIC S9(09)V99                        
006600                                      COMP-3.                             
006700*----------------------------------------------------------------*        
006800*  PAD -- KEEP TARGET-LIST-IN RECORDS ON A 115-BYTE                       
006900*  BOUNDARY, SEE Q40217 BUILD NOTEBOOK                                    
007000*----------------------------------------------------------------*        
007100     05  FILLER                      PIC X(09).                           
007200******************************************************************        
007300* END OF COPYBOOK WMQTXN                                                  
007400******************************************************************        
